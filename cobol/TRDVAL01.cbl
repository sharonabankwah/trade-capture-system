000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRDVAL01.
000300 AUTHOR.        M PASTORINO.
000400 INSTALLATION.  MESA DE DERIVADOS - SWAPS DE TASA.
000500 DATE-WRITTEN.  1989-04-18.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - MESA DE DERIVADOS.
000800
000900****************************************************************
001000*    TRDVAL01                                                  *
001100*    ====================                                     *
001200*    VALIDACION COMPLETA DE OPERACIONES DE SWAP DE TASA DE     *
001300*    INTERES CAPTURADAS (CABECERA + DOS PATAS).                *
001400*                                                              *
001500*    POR CADA OPERACION DE TRDHDIN:                            *
001600*       1) VALIDA FECHAS Y ESTADO DE ENTIDADES (LIBRO,         *
001700*          CONTRAPARTE, OPERADOR) LLAMANDO A LA RUTINA COMUN   *
001800*          TRDCKVAL (COMPARTIDA CON TRDVAL02).                 *
001900*       2) SI LA OPERACION TIENE EXACTAMENTE DOS PATAS, VALIDA *
002000*          LA CONSISTENCIA ENTRE ELLAS (PARRAFOS 3000-3200).   *
002100*       3) ACUMULA TODOS LOS ERRORES EN EL MISMO VLR-REGISTRO  *
002200*          QUE DEVOLVIO TRDCKVAL Y LO GRABA EN VALRSOUT.       *
002300****************************************************************
002400*----------------------------------------------------------------*
002500* FECHA      | PROG. | TICKET    | DESCRIPCION                   *
002600*------------|-------|-----------|-------------------------------*
002700* 1989-04-18 | MPA   | SWP-0119  | ALTA DEL PROGRAMA             *
002800* 1990-09-05 | MPA   | SWP-0165  | SE AJUSTA AL NUEVO CORTE DE   *
002900*            |       |           | ANTIGUEDAD DE 30 DIAS DE      *
003000*            |       |           | TRDCKVAL                      *
003100* 1993-03-22 | RQT   | SWP-0266  | SE SEPARA LA VALIDACION DE    *
003200*            |       |           | PATAS A ESTE PROGRAMA (ANTES  *
003300*            |       |           | MEZCLADA CON FECHAS); AHORA   *
003400*            |       |           | TRDCKVAL ES COMUN A LOS DOS   *
003500* 1994-06-30 | MPA   | SWP-0309  | SE LLAMA A TRDCKVAL TAMBIEN   *
003600*            |       |           | PARA EL CHEQUEO DE OPERADOR   *
003700* 1996-08-14 | LMG   | SWP-0355  | TOPE DE 10 MENSAJES POR       *
003800*            |       |           | OPERACION (WS-VLR-CARGADOS,   *
003900*            |       |           | COMPARTIDO CON TRDCKVAL)      *
004000* 1998-11-02 | LMG   | Y2K-0041  | FECHA DE CORRIDA A 8 DIGITOS; *
004100*            |       |           | ACCEPT FROM DATE YYYYMMDD     *
004200*            |       |           | REEMPLAZA AL FORMATO AAMMDD   *
004300* 1999-01-20 | LMG   | Y2K-0058  | PRUEBAS DE REGRESION Y2K      *
004400* 2002-02-11 | CFR   | SWP-0423  | SE ACLARA EL MENSAJE DE DOS   *
004500*            |       |           | PATAS PARA COINCIDIR CON EL   *
004600*            |       |           | APLICATIVO DE CAPTURA         *
004700* 2004-10-27 | CFR   | SWP-0455  | REVISION GENERAL DE MENSAJES  *
004800*            |       |           | DE ERROR JUNTO CON TRDCKVAL   *
004850* 2005-03-14 | RQT   | SWP-0467  | TRL-RATE Y TRL-NOTIONAL DEJAN *
004860*            |       |           | DE SER COMP-3: EL READ INTO   *
004870*            |       |           | SOBRE TRDLGIN (LINE SEQUEN-   *
004880*            |       |           | TIAL) ES UN MOVE ALFANUMERICO *
004890*            |       |           | Y EMPAQUETABA BASURA EN       *
004895*            |       |           | WS-PATA-RATE/INDICE; AHORA    *
004896*            |       |           | DISPLAY, IGUAL QUE CP-TRDLG   *
004897* 2005-06-02 | RQT   | SWP-0468  | 3100-VALIDAR-DIRECCION-I COM- *
004898*            |       |           | PARABA WS-PATA-FLAG CRUDO Y   *
004899*            |       |           | 'PAY '/'pay ' PASABAN COMO    *
004901*            |       |           | DIRECCIONES DISTINTAS; AHORA  *
004902*            |       |           | COMPARA WS-PATA-FLAG-MAYUS    *
004903*            |       |           | (MAYUSCULIZADO EN 3050-)      *
004904*----------------------------------------------------------------*
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASE-MINUSCULAS IS "abcdefghijklmnopqrstuvwxyz".
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TRADE-HEADER-FILE ASSIGN TO "TRDHDIN"
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS WS-FS-TRH.
006400     SELECT TRADE-LEG-FILE ASSIGN TO "TRDLGIN"
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS WS-FS-TRL.
006700     SELECT BOOK-MASTER-FILE ASSIGN TO "BOOKMSIN"
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS WS-FS-BKM.
007000     SELECT COUNTERPARTY-MASTER-FILE ASSIGN TO "CPTYMSIN"
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS WS-FS-CPM.
007300     SELECT USER-MASTER-FILE ASSIGN TO "USERMSIN"
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS WS-FS-USM.
007600     SELECT VALIDATION-RESULT-FILE ASSIGN TO "VALRSOUT"
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS WS-FS-VLR.
007900
008000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  TRADE-HEADER-FILE
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORDING MODE IS F.
008700 01  FD-TRH-REGISTRO            PIC X(145).
008800
008900 FD  TRADE-LEG-FILE
009000     BLOCK CONTAINS 0 RECORDS
009100     RECORDING MODE IS F.
009200 01  FD-TRL-REGISTRO            PIC X(61).
009300
009400 FD  BOOK-MASTER-FILE
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORDING MODE IS F.
009700 01  FD-BKM-REGISTRO            PIC X(47).
009800
009900 FD  COUNTERPARTY-MASTER-FILE
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  FD-CPM-REGISTRO            PIC X(47).
010300
010400 FD  USER-MASTER-FILE
010500     BLOCK CONTAINS 0 RECORDS
010600     RECORDING MODE IS F.
010700 01  FD-USM-REGISTRO            PIC X(37).
010800
010900 FD  VALIDATION-RESULT-FILE
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200 01  FD-VLR-REGISTRO            PIC X(612).
011300
011400 WORKING-STORAGE SECTION.
011500*=======================*
011600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011700
011800*////////////////////////////////////////////////////////////
011900*     COPY CP-TRDHD.
012000 01  TRH-REGISTRO.
012100     03  TRH-TRADE-ID            PIC 9(09)    VALUE ZEROS.
012200     03  TRH-TRADE-DATE          PIC 9(08)    VALUE ZEROS.
012300     03  TRH-TRADE-DATE-R REDEFINES TRH-TRADE-DATE.
012400         05  TRH-TRADE-AAAA      PIC 9(04).
012500         05  TRH-TRADE-MM        PIC 9(02).
012600         05  TRH-TRADE-DD        PIC 9(02).
012700     03  TRH-START-DATE          PIC 9(08)    VALUE ZEROS.
012800     03  TRH-START-DATE-R REDEFINES TRH-START-DATE.
012900         05  TRH-START-AAAA      PIC 9(04).
013000         05  TRH-START-MM        PIC 9(02).
013100         05  TRH-START-DD        PIC 9(02).
013200     03  TRH-MATURITY-DATE       PIC 9(08)    VALUE ZEROS.
013300     03  TRH-MATURITY-DATE-R REDEFINES TRH-MATURITY-DATE.
013400         05  TRH-MATUR-AAAA      PIC 9(04).
013500         05  TRH-MATUR-MM        PIC 9(02).
013600         05  TRH-MATUR-DD        PIC 9(02).
013700     03  TRH-BOOK-ID             PIC 9(09)    VALUE ZEROS.
013800     03  TRH-BOOK-NAME           PIC X(35)    VALUE SPACES.
013900     03  TRH-COUNTERPARTY-ID     PIC 9(09)    VALUE ZEROS.
014000     03  TRH-COUNTERPARTY-NAME   PIC X(35)    VALUE SPACES.
014100     03  TRH-TRADER-USER-ID      PIC 9(09)    VALUE ZEROS.
014200     03  TRH-TRADE-STATUS        PIC X(10)    VALUE SPACES.
014300     03  TRH-LEG-COUNT           PIC 9(01)    VALUE ZEROS.
014400     03  FILLER                  PIC X(04)    VALUE SPACES.
014500*////////////////////////////////////////////////////////////
014600
014700*////////////////////////////////////////////////////////////
014800*     COPY CP-TRDLG.
014900 01  TRL-REGISTRO.
015000     03  TRL-TRADE-ID            PIC 9(09)      VALUE ZEROS.
015100     03  TRL-LEG-SEQ-NO          PIC 9(01)      VALUE ZEROS.
015200     03  TRL-PAY-RECEIVE-FLAG    PIC X(04)      VALUE SPACES.
015300     03  TRL-LEG-TYPE            PIC X(08)      VALUE SPACES.
015350*        SWP-0467: DISPLAY, NO COMP-3 (ARCHIVO LINE SEQUENTIAL,
015360*        NO EL RELATIVO/VSAM DE CUENTA CORRIENTE).
015400     03  TRL-RATE                PIC S9(03)V9(06)
015500                                                 VALUE ZEROS.
015600     03  TRL-INDEX-NAME          PIC X(12)      VALUE SPACES.
015700     03  TRL-NOTIONAL            PIC S9(13)V99
015800                                                 VALUE ZEROS.
015900     03  FILLER                  PIC X(03)      VALUE SPACES.
016000*////////////////////////////////////////////////////////////
016100
016200*    TABLA DE HASTA 2 PATAS DE LA OPERACION EN CURSO, ARMADA
016300*    POR 3050-ACUMULAR-PATA-I A PARTIR DE TRL-REGISTRO, PARA
016400*    PODER COMPARAR LEG1 CONTRA LEG2 (DIRECCION OPUESTA).
016500 01  WS-TABLA-PATAS.
016600     03  WS-PATA-T OCCURS 2 TIMES INDEXED BY WS-PATA-IDX.
016700         05  WS-PATA-FLAG        PIC X(04)  VALUE SPACES.
016750         05  WS-PATA-FLAG-MAYUS  PIC X(04)  VALUE SPACES.
016800         05  WS-PATA-TIPO        PIC X(08)  VALUE SPACES.
016900         05  WS-PATA-TIPO-MAYUS  PIC X(08)  VALUE SPACES.
017000         05  WS-PATA-RATE        PIC S9(03)V9(06) COMP-3
017100                                            VALUE ZEROS.
017200         05  WS-PATA-INDICE      PIC X(12)  VALUE SPACES.
017250         05  FILLER              PIC X(02)  VALUE SPACES.
017300
017400*////////////////////////////////////////////////////////////
017500*     COPY CP-BOOKMS.
017600 01  BKM-REGISTRO.
017700     03  BKM-BOOK-ID             PIC 9(09)    VALUE ZEROS.
017800     03  BKM-BOOK-NAME           PIC X(35)    VALUE SPACES.
017850     03  BKM-ACTIVE-FLAG         PIC X(01)    VALUE 'N'.
017860     03  FILLER                  PIC X(02)    VALUE SPACES.
018000 01  BKM-TABLA-MAESTRO.
018100     03  BKM-CANT-LIBROS         PIC S9(04) COMP VALUE ZEROS.
018200     03  BKM-LIBRO-T OCCURS 0 TO 5000 TIMES
018300                     DEPENDING ON BKM-CANT-LIBROS
018400                     ASCENDING KEY IS BKM-BOOK-ID-T
018500                     INDEXED BY BKM-IDX.
018600         05  BKM-BOOK-ID-T       PIC 9(09).
018700         05  BKM-BOOK-NAME-T     PIC X(35).
018800         05  BKM-ACTIVE-FLAG-T   PIC X(01).
018900*////////////////////////////////////////////////////////////
019000
019100*////////////////////////////////////////////////////////////
019200*     COPY CP-CPTYMS.
019300 01  CPM-REGISTRO.
019400     03  CPM-COUNTERPARTY-ID     PIC 9(09)    VALUE ZEROS.
019500     03  CPM-COUNTERPARTY-NAME   PIC X(35)    VALUE SPACES.
019550     03  CPM-ACTIVE-FLAG         PIC X(01)    VALUE 'N'.
019560     03  FILLER                  PIC X(02)    VALUE SPACES.
019700 01  CPM-TABLA-MAESTRO.
019800     03  CPM-CANT-CONTRAP        PIC S9(04) COMP VALUE ZEROS.
019900     03  CPM-CONTRAP-T OCCURS 0 TO 5000 TIMES
020000                      DEPENDING ON CPM-CANT-CONTRAP
020100                      ASCENDING KEY IS CPM-COUNTERPARTY-ID-T
020200                      INDEXED BY CPM-IDX.
020300         05  CPM-COUNTERPARTY-ID-T    PIC 9(09).
020400         05  CPM-COUNTERPARTY-NAME-T  PIC X(35).
020500         05  CPM-ACTIVE-FLAG-T        PIC X(01).
020600*////////////////////////////////////////////////////////////
020700
020800*////////////////////////////////////////////////////////////
020900*     COPY CP-USERMS.
021000 01  USM-REGISTRO.
021100     03  USM-USER-ID             PIC 9(09)    VALUE ZEROS.
021200     03  USM-USER-LOGIN-ID       PIC X(12)    VALUE SPACES.
021300     03  USM-USER-TYPE           PIC X(14)    VALUE SPACES.
021400     03  USM-ACTIVE-FLAG         PIC X(01)    VALUE 'N'.
021500     03  FILLER                  PIC X(01)    VALUE SPACES.
021600 01  USM-TABLA-MAESTRO.
021700     03  USM-CANT-USUARIOS       PIC S9(04) COMP VALUE ZEROS.
021800     03  USM-USUARIO-T OCCURS 0 TO 5000 TIMES
021900                      DEPENDING ON USM-CANT-USUARIOS
022000                      ASCENDING KEY IS USM-USER-ID-T
022100                      INDEXED BY USM-IDX.
022200         05  USM-USER-ID-T       PIC 9(09).
022300         05  USM-USER-LOGIN-T    PIC X(12).
022400         05  USM-USER-TYPE-T     PIC X(14).
022500         05  USM-ACTIVE-FLAG-T   PIC X(01).
022600*////////////////////////////////////////////////////////////
022700
022800*////////////////////////////////////////////////////////////
022900*     COPY CP-VALRS.
023000 01  VLR-REGISTRO.
023100     03  VLR-TRADE-ID            PIC 9(09)    VALUE ZEROS.
023200     03  VLR-VALID-FLAG          PIC X(01)    VALUE 'Y'.
023300     03  VLR-ERROR-COUNT         PIC 9(02)    VALUE ZEROS.
023400     03  VLR-ERROR-MSG           PIC X(60)
023500                                 OCCURS 10 TIMES
023600                                 INDEXED BY VLR-IDX.
023700 01  WS-VLR-CARGADOS             PIC S9(04) COMP VALUE ZEROS.
023800*////////////////////////////////////////////////////////////
023900
024000*----------- INDICADORES DE ESTADO DE ARCHIVO ------------------
024100 01  WS-AREA-FILE-STATUS.
024200     03  WS-FS-TRH               PIC X(02)   VALUE '00'.
024300     03  WS-FS-TRL               PIC X(02)   VALUE '00'.
024400     03  WS-FS-BKM               PIC X(02)   VALUE '00'.
024500     03  WS-FS-CPM               PIC X(02)   VALUE '00'.
024600     03  WS-FS-USM               PIC X(02)   VALUE '00'.
024700     03  WS-FS-VLR               PIC X(02)   VALUE '00'.
024800     03  FILLER                  PIC X(02)   VALUE SPACES.
024900
025000*----------- SWITCHES DE FIN DE ARCHIVO -------------------------
025100 01  WS-SWITCHES-EOF.
025200     03  WS-SW-TRH               PIC X       VALUE 'N'.
025300         88  WS-FIN-TRH                      VALUE 'Y'.
025400     03  WS-SW-TRL               PIC X       VALUE 'N'.
025500         88  WS-FIN-TRL                      VALUE 'Y'.
025600     03  WS-SW-BKM               PIC X       VALUE 'N'.
025700         88  WS-FIN-BKM                      VALUE 'Y'.
025800     03  WS-SW-CPM               PIC X       VALUE 'N'.
025900         88  WS-FIN-CPM                      VALUE 'Y'.
026000     03  WS-SW-USM               PIC X       VALUE 'N'.
026100         88  WS-FIN-USM                      VALUE 'Y'.
026200     03  FILLER                  PIC X(05)   VALUE SPACES.
026300
026400*----------- FECHA DE CORRIDA (PARAMETRO) -----------------------
026500*    Y2K-0041: SE TOMA DEL RELOJ DEL SISTEMA CON EL FORMATO DE
026600*    8 DIGITOS; EQUIVALE AL LocalDate.now() DEL APLICATIVO DE
026700*    CAPTURA, PARA QUE EL CORTE DE 30 DIAS SEA REPRODUCIBLE.
026800 01  WS-RUN-DATE                 PIC 9(08)    VALUE ZEROS.
026900
027000*----------- CONTADORES DE TRABAJO (TODOS COMP) ------------------
027100 77  WS-PATAS-CONTADAS           PIC S9(04) COMP VALUE ZEROS.
027200 77  WS-CANT-PROCESADAS          PIC S9(07) COMP VALUE ZEROS.
027300 77  WS-CANT-CON-ERROR           PIC S9(07) COMP VALUE ZEROS.
027400 77  WS-I                        PIC S9(04) COMP VALUE ZEROS.
027500
027600 77  WS-MENSAJE-ERROR            PIC X(60)    VALUE SPACES.
027700
027800*----------- AREA PARA ARMAR "Invalid legType: ..." --------------
027900 01  WS-MSG-TIPO-PATA.
028000     03  WS-MSG-TIPO-PREFIJO     PIC X(16)
028100                            VALUE 'Invalid legType:'.
028200     03  FILLER                  PIC X(01)    VALUE SPACE.
028300     03  WS-MSG-TIPO-VALOR       PIC X(08)    VALUE SPACES.
028400     03  WS-MSG-TIPO-SUFIJO      PIC X(35)
028500                      VALUE '. Must be FIXED or FLOATING'.
028600
028700 77  WS-CANT-EDIT                PIC ZZZZZZ9.
028800
028900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
029000
029100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
029200 PROCEDURE DIVISION.
029300
029400 MAIN-PROGRAM-I.
029500
029600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
029700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
029800                             UNTIL WS-FIN-TRH
029900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
030000
030100 MAIN-PROGRAM-F. GOBACK.
030200
030300*--------------------------------------------------------------
030400 1000-INICIO-I.
030500
030600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
030700
030800     OPEN INPUT  TRADE-HEADER-FILE
030900     IF WS-FS-TRH NOT = '00'
031000        DISPLAY '* ERROR EN OPEN TRDHDIN    = ' WS-FS-TRH
031100        MOVE 9999 TO RETURN-CODE
031200        SET WS-FIN-TRH TO TRUE
031300     END-IF
031400
031500     OPEN INPUT  TRADE-LEG-FILE
031600     IF WS-FS-TRL NOT = '00'
031700        DISPLAY '* ERROR EN OPEN TRDLGIN    = ' WS-FS-TRL
031800        MOVE 9999 TO RETURN-CODE
031900        SET WS-FIN-TRH TO TRUE
032000     END-IF
032100
032200     OPEN OUTPUT VALIDATION-RESULT-FILE
032300     IF WS-FS-VLR NOT = '00'
032400        DISPLAY '* ERROR EN OPEN VALRSOUT   = ' WS-FS-VLR
032500        MOVE 9999 TO RETURN-CODE
032600        SET WS-FIN-TRH TO TRUE
032700     END-IF
032800
032900     PERFORM 1200-CARGAR-LIBROS-I      THRU 1200-CARGAR-LIBROS-F
033000     PERFORM 1210-CARGAR-CONTRAPARTES-I
033100                            THRU 1210-CARGAR-CONTRAPARTES-F
033200     PERFORM 1220-CARGAR-OPERADORES-I
033300                            THRU 1220-CARGAR-OPERADORES-F
033400
033500     IF RETURN-CODE = ZEROS
033600        PERFORM 2500-LEER-TRH-I THRU 2500-LEER-TRH-F
033700        PERFORM 2510-LEER-TRL-I THRU 2510-LEER-TRL-F
033800     END-IF.
033900
034000 1000-INICIO-F. EXIT.
034100
034200*--------------------------------------------------------------
034300*    SWP-0119: CARGA DEL MAESTRO DE LIBROS ORDENADO POR
034400*    BKM-BOOK-ID EN LA TABLA DE MEMORIA, PARA QUE TRDCKVAL
034500*    PUEDA RECORRERLA CON SEARCH ALL.
034600 1200-CARGAR-LIBROS-I.
034700
034800     OPEN INPUT BOOK-MASTER-FILE
034900     IF WS-FS-BKM NOT = '00'
035000        DISPLAY '* ERROR EN OPEN BOOKMSIN   = ' WS-FS-BKM
035100        MOVE 9999 TO RETURN-CODE
035200        SET WS-FIN-TRH TO TRUE
035300     ELSE
035400        SET WS-SW-BKM TO 'N'
035500        PERFORM 1205-LEER-LIBRO-I THRU 1205-LEER-LIBRO-F
035600                UNTIL WS-FIN-BKM
035700        CLOSE BOOK-MASTER-FILE
035800     END-IF.
035900
036000 1200-CARGAR-LIBROS-F. EXIT.
036100
036200 1205-LEER-LIBRO-I.
036300
036400     READ BOOK-MASTER-FILE INTO BKM-REGISTRO
036500     EVALUATE WS-FS-BKM
036600        WHEN '00'
036700           ADD 1 TO BKM-CANT-LIBROS
036800           MOVE BKM-BOOK-ID
036900                TO BKM-BOOK-ID-T (BKM-CANT-LIBROS)
037000           MOVE BKM-BOOK-NAME
037100                TO BKM-BOOK-NAME-T (BKM-CANT-LIBROS)
037200           MOVE BKM-ACTIVE-FLAG
037300                TO BKM-ACTIVE-FLAG-T (BKM-CANT-LIBROS)
037400        WHEN '10'
037500           SET WS-FIN-BKM TO TRUE
037600        WHEN OTHER
037700           DISPLAY '* ERROR EN LECTURA BOOKMSIN = ' WS-FS-BKM
037800           MOVE 9999 TO RETURN-CODE
037900           SET WS-FIN-BKM TO TRUE
038000     END-EVALUATE.
038100
038200 1205-LEER-LIBRO-F. EXIT.
038300
038400*--------------------------------------------------------------
038500 1210-CARGAR-CONTRAPARTES-I.
038600
038700     OPEN INPUT COUNTERPARTY-MASTER-FILE
038800     IF WS-FS-CPM NOT = '00'
038900        DISPLAY '* ERROR EN OPEN CPTYMSIN   = ' WS-FS-CPM
039000        MOVE 9999 TO RETURN-CODE
039100        SET WS-FIN-TRH TO TRUE
039200     ELSE
039300        PERFORM 1215-LEER-CONTRAP-I THRU 1215-LEER-CONTRAP-F
039400                UNTIL WS-FIN-CPM
039500        CLOSE COUNTERPARTY-MASTER-FILE
039600     END-IF.
039700
039800 1210-CARGAR-CONTRAPARTES-F. EXIT.
039900
040000 1215-LEER-CONTRAP-I.
040100
040200     READ COUNTERPARTY-MASTER-FILE INTO CPM-REGISTRO
040300     EVALUATE WS-FS-CPM
040400        WHEN '00'
040500           ADD 1 TO CPM-CANT-CONTRAP
040600           MOVE CPM-COUNTERPARTY-ID
040700                TO CPM-COUNTERPARTY-ID-T (CPM-CANT-CONTRAP)
040800           MOVE CPM-COUNTERPARTY-NAME
040900                TO CPM-COUNTERPARTY-NAME-T (CPM-CANT-CONTRAP)
041000           MOVE CPM-ACTIVE-FLAG
041100                TO CPM-ACTIVE-FLAG-T (CPM-CANT-CONTRAP)
041200        WHEN '10'
041300           SET WS-FIN-CPM TO TRUE
041400        WHEN OTHER
041500           DISPLAY '* ERROR EN LECTURA CPTYMSIN = ' WS-FS-CPM
041600           MOVE 9999 TO RETURN-CODE
041700           SET WS-FIN-CPM TO TRUE
041800     END-EVALUATE.
041900
042000 1215-LEER-CONTRAP-F. EXIT.
042100
042200*--------------------------------------------------------------
042300*    SWP-0309: CARGA DEL MAESTRO DE OPERADORES (USUARIOS).
042400 1220-CARGAR-OPERADORES-I.
042500
042600     OPEN INPUT USER-MASTER-FILE
042700     IF WS-FS-USM NOT = '00'
042800        DISPLAY '* ERROR EN OPEN USERMSIN   = ' WS-FS-USM
042900        MOVE 9999 TO RETURN-CODE
043000        SET WS-FIN-TRH TO TRUE
043100     ELSE
043200        PERFORM 1225-LEER-OPERADOR-I THRU 1225-LEER-OPERADOR-F
043300                UNTIL WS-FIN-USM
043400        CLOSE USER-MASTER-FILE
043500     END-IF.
043600
043700 1220-CARGAR-OPERADORES-F. EXIT.
043800
043900 1225-LEER-OPERADOR-I.
044000
044100     READ USER-MASTER-FILE INTO USM-REGISTRO
044200     EVALUATE WS-FS-USM
044300        WHEN '00'
044400           ADD 1 TO USM-CANT-USUARIOS
044500           MOVE USM-USER-ID
044600                TO USM-USER-ID-T (USM-CANT-USUARIOS)
044700           MOVE USM-USER-LOGIN-ID
044800                TO USM-USER-LOGIN-T (USM-CANT-USUARIOS)
044900           MOVE USM-USER-TYPE
045000                TO USM-USER-TYPE-T (USM-CANT-USUARIOS)
045100           MOVE USM-ACTIVE-FLAG
045200                TO USM-ACTIVE-FLAG-T (USM-CANT-USUARIOS)
045300        WHEN '10'
045400           SET WS-FIN-USM TO TRUE
045500        WHEN OTHER
045600           DISPLAY '* ERROR EN LECTURA USERMSIN = ' WS-FS-USM
045700           MOVE 9999 TO RETURN-CODE
045800           SET WS-FIN-USM TO TRUE
045900     END-EVALUATE.
046000
046100 1225-LEER-OPERADOR-F. EXIT.
046200
046300*--------------------------------------------------------------
046400*    SWP-0119: UNA VUELTA DE PROCESO POR CABECERA DE OPERACION.
046500 2000-PROCESO-I.
046600
046700     CALL 'TRDCKVAL' USING WS-RUN-DATE
046800                            TRH-REGISTRO
046900                            BKM-TABLA-MAESTRO
047000                            CPM-TABLA-MAESTRO
047100                            USM-TABLA-MAESTRO
047200                            VLR-REGISTRO
047300
047400     IF VLR-ERROR-COUNT < 10
047500        MOVE VLR-ERROR-COUNT TO WS-VLR-CARGADOS
047600     ELSE
047700        MOVE 10 TO WS-VLR-CARGADOS
047800     END-IF
047900
048000     PERFORM 3000-VALIDAR-PATAS-I THRU 3000-VALIDAR-PATAS-F
048100
048200     ADD 1 TO WS-CANT-PROCESADAS
048300     IF VLR-VALID-FLAG = 'N'
048400        ADD 1 TO WS-CANT-CON-ERROR
048500     END-IF
048600
048700     PERFORM 8500-ESCRIBIR-RESULTADO-I
048800                            THRU 8500-ESCRIBIR-RESULTADO-F
048900
049000     PERFORM 2500-LEER-TRH-I THRU 2500-LEER-TRH-F.
049100
049200 2000-PROCESO-F. EXIT.
049300
049400*--------------------------------------------------------------
049500 2500-LEER-TRH-I.
049600
049700     READ TRADE-HEADER-FILE INTO TRH-REGISTRO
049800     EVALUATE WS-FS-TRH
049900        WHEN '00'
050000           CONTINUE
050100        WHEN '10'
050200           SET WS-FIN-TRH TO TRUE
050300        WHEN OTHER
050400           DISPLAY '* ERROR EN LECTURA TRDHDIN = ' WS-FS-TRH
050500           MOVE 9999 TO RETURN-CODE
050600           SET WS-FIN-TRH TO TRUE
050700     END-EVALUATE.
050800
050900 2500-LEER-TRH-F. EXIT.
051000
051100*--------------------------------------------------------------
051200 2510-LEER-TRL-I.
051300
051400     READ TRADE-LEG-FILE INTO TRL-REGISTRO
051500     EVALUATE WS-FS-TRL
051600        WHEN '00'
051700           CONTINUE
051800        WHEN '10'
051900           SET WS-FIN-TRL TO TRUE
052000           MOVE ZEROS TO TRL-TRADE-ID
052100        WHEN OTHER
052200           DISPLAY '* ERROR EN LECTURA TRDLGIN = ' WS-FS-TRL
052300           MOVE 9999 TO RETURN-CODE
052400           SET WS-FIN-TRL TO TRUE
052500     END-EVALUATE.
052600
052700 2510-LEER-TRL-F. EXIT.
052800
052900*--------------------------------------------------------------
053000*    SWP-0266/SWP-0423: ACUMULA LAS PATAS CUYO TRL-TRADE-ID
053100*    COINCIDE CON LA CABECERA EN CURSO (EL ARCHIVO DE PATAS
053200*    ESTA ORDENADO IGUAL QUE EL DE CABECERAS) Y LUEGO VALIDA
053300*    SU CONSISTENCIA SOLO SI SON EXACTAMENTE DOS.
053400 3000-VALIDAR-PATAS-I.
053500
053600     MOVE ZEROS  TO WS-PATAS-CONTADAS
053700     MOVE SPACES TO WS-TABLA-PATAS
053800
053900     PERFORM 3050-ACUMULAR-PATA-I THRU 3050-ACUMULAR-PATA-F
054000             UNTIL WS-FIN-TRL
054100                OR TRL-TRADE-ID NOT = TRH-TRADE-ID
054200
054300     IF TRH-LEG-COUNT = 2 AND WS-PATAS-CONTADAS = 2
054400        MOVE 1 TO WS-PATA-IDX
054500        PERFORM 3100-VALIDAR-DIRECCION-I
054600                            THRU 3100-VALIDAR-DIRECCION-F
054700        PERFORM 3200-VALIDAR-TIPO-PATA-I
054800                            THRU 3200-VALIDAR-TIPO-PATA-F
054900                VARYING WS-PATA-IDX FROM 1 BY 1
055000                UNTIL WS-PATA-IDX > 2
055100     ELSE
055200        MOVE 'Trade must contain exactly two legs'
055300                                      TO WS-MENSAJE-ERROR
055400        PERFORM 8200-CARGAR-MENSAJE-I THRU 8200-CARGAR-MENSAJE-F
055500     END-IF.
055600
055700 3000-VALIDAR-PATAS-F. EXIT.
055800
055900 3050-ACUMULAR-PATA-I.
056000
056100     ADD 1 TO WS-PATAS-CONTADAS
056200     IF WS-PATAS-CONTADAS < 3
056300        MOVE TRL-PAY-RECEIVE-FLAG
056400                    TO WS-PATA-FLAG (WS-PATAS-CONTADAS)
056420        MOVE TRL-PAY-RECEIVE-FLAG
056440                    TO WS-PATA-FLAG-MAYUS (WS-PATAS-CONTADAS)
056460        INSPECT WS-PATA-FLAG-MAYUS (WS-PATAS-CONTADAS)
056480                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
056499                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
056500        MOVE TRL-LEG-TYPE
056600                    TO WS-PATA-TIPO (WS-PATAS-CONTADAS)
056700        MOVE TRL-RATE
056800                    TO WS-PATA-RATE (WS-PATAS-CONTADAS)
056900        MOVE TRL-INDEX-NAME
057000                    TO WS-PATA-INDICE (WS-PATAS-CONTADAS)
057100     END-IF
057200     PERFORM 2510-LEER-TRL-I THRU 2510-LEER-TRL-F.
057300
057400 3050-ACUMULAR-PATA-F. EXIT.
057500
057600*--------------------------------------------------------------
057700*    SWP-0266: AMBAS PATAS DEBEN TENER INDICADOR PAGA/RECIBE Y
057800*    DEBE SER OPUESTO ENTRE ELLAS (SIN DISTINGUIR MAYUS/MINUS).
057850*    SWP-0468: LA COMPARACION SE HACE SOBRE WS-PATA-FLAG-MAYUS
057860*    (ARMADO EN 3050-ACUMULAR-PATA-I CON INSPECT CONVERTING), NO
057870*    SOBRE WS-PATA-FLAG CRUDO; 'PAY ' Y 'pay ' DEBEN TRATARSE
057880*    COMO LA MISMA DIRECCION.
057900 3100-VALIDAR-DIRECCION-I.
058000
058100     IF WS-PATA-FLAG (1) = SPACES OR WS-PATA-FLAG (2) = SPACES
058200        MOVE 'Each leg must specify a pay/receive flag'
058300                                      TO WS-MENSAJE-ERROR
058400        PERFORM 8200-CARGAR-MENSAJE-I THRU 8200-CARGAR-MENSAJE-F
058500     ELSE
058600        IF WS-PATA-FLAG-MAYUS (1) = WS-PATA-FLAG-MAYUS (2)
058700           MOVE 'Trade legs must have opposite pay/receive flags'
058800                                      TO WS-MENSAJE-ERROR
058900           PERFORM 8200-CARGAR-MENSAJE-I
059000                                THRU 8200-CARGAR-MENSAJE-F
059100        END-IF
059200     END-IF.
059300
059400 3100-VALIDAR-DIRECCION-F. EXIT.
059500
059600*--------------------------------------------------------------
059700*    SWP-0266: VALIDACION DE TIPO DE PATA, UNA PATA POR VEZ
059800*    (PERFORM ... VARYING WS-PATA-IDX EN 3000-).  NO SE USA
059900*    FUNCTION UPPER-CASE: EL VALOR SE PASA A MAYUSCULAS CON
060000*    INSPECT CONVERTING, PARA EL MENSAJE DE TIPO INVALIDO.
060100 3200-VALIDAR-TIPO-PATA-I.
060200
060300     MOVE WS-PATA-TIPO (WS-PATA-IDX)
060400          TO WS-PATA-TIPO-MAYUS (WS-PATA-IDX)
060500     INSPECT WS-PATA-TIPO-MAYUS (WS-PATA-IDX)
060600             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
060700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
060800
060900     IF WS-PATA-TIPO (WS-PATA-IDX) = SPACES
061000        MOVE SPACES TO WS-MENSAJE-ERROR
061100        STRING 'Each leg must have a legType (e.g., Fixed '
061200               'or Floating)'
061300               DELIMITED BY SIZE
061400               INTO WS-MENSAJE-ERROR
061500        PERFORM 8200-CARGAR-MENSAJE-I THRU 8200-CARGAR-MENSAJE-F
061600     ELSE
061700        EVALUATE WS-PATA-TIPO-MAYUS (WS-PATA-IDX)
061800           WHEN 'FLOATING'
061900              IF WS-PATA-INDICE (WS-PATA-IDX) = SPACES
062000                 MOVE 'Floating leg must specify an index'
062100                                      TO WS-MENSAJE-ERROR
062200                 PERFORM 8200-CARGAR-MENSAJE-I
062300                                THRU 8200-CARGAR-MENSAJE-F
062400              END-IF
062500           WHEN 'FIXED'
062600              IF WS-PATA-RATE (WS-PATA-IDX) <= ZEROS
062700                 MOVE 'Fixed leg must have a valid positive rate'
062800                                      TO WS-MENSAJE-ERROR
062900                 PERFORM 8200-CARGAR-MENSAJE-I
063000                                THRU 8200-CARGAR-MENSAJE-F
063100              END-IF
063200           WHEN OTHER
063300              PERFORM 3210-ARMAR-MENSAJE-TIPO-I
063400                                THRU 3210-ARMAR-MENSAJE-TIPO-F
063500              PERFORM 8200-CARGAR-MENSAJE-I
063600                                THRU 8200-CARGAR-MENSAJE-F
063700        END-EVALUATE
063800     END-IF.
063900
064000 3200-VALIDAR-TIPO-PATA-F. EXIT.
064100
064200*--------------------------------------------------------------
064300 3210-ARMAR-MENSAJE-TIPO-I.
064400
064500     MOVE SPACES TO WS-MSG-TIPO-VALOR
064600     MOVE WS-PATA-TIPO-MAYUS (WS-PATA-IDX) TO WS-MSG-TIPO-VALOR
064700     MOVE SPACES TO WS-MENSAJE-ERROR
064800     STRING WS-MSG-TIPO-PREFIJO  DELIMITED BY SIZE
064900            ' '                  DELIMITED BY SIZE
065000            WS-MSG-TIPO-VALOR    DELIMITED BY SPACE
065100            WS-MSG-TIPO-SUFIJO   DELIMITED BY SIZE
065200            INTO WS-MENSAJE-ERROR.
065300
065400 3210-ARMAR-MENSAJE-TIPO-F. EXIT.
065500
065600*--------------------------------------------------------------
065700*    SWP-0355: MISMO ESQUEMA DE TOPE DE 10 MENSAJES QUE
065800*    TRDCKVAL 8200-, PERO SOBRE EL WS-VLR-CARGADOS LOCAL, QUE
065900*    SIGUE DESDE DONDE LO DEJO LA LLAMADA A TRDCKVAL.
066000 8200-CARGAR-MENSAJE-I.
066100
066200     ADD 1 TO VLR-ERROR-COUNT
066300     MOVE 'N' TO VLR-VALID-FLAG
066400     IF WS-VLR-CARGADOS < 10
066500        ADD 1 TO WS-VLR-CARGADOS
066600        MOVE WS-MENSAJE-ERROR TO VLR-ERROR-MSG (WS-VLR-CARGADOS)
066700     END-IF.
066800
066900 8200-CARGAR-MENSAJE-F. EXIT.
067000
067100*--------------------------------------------------------------
067200 8500-ESCRIBIR-RESULTADO-I.
067300
067400     MOVE SPACES       TO FD-VLR-REGISTRO
067500     MOVE VLR-REGISTRO TO FD-VLR-REGISTRO
067600     WRITE FD-VLR-REGISTRO
067700     IF WS-FS-VLR NOT = '00'
067800        DISPLAY '* ERROR EN ESCRITURA VALRSOUT = ' WS-FS-VLR
067900        MOVE 9999 TO RETURN-CODE
068000     END-IF.
068100
068200 8500-ESCRIBIR-RESULTADO-F. EXIT.
068300
068400*--------------------------------------------------------------
068500 9999-FINAL-I.
068600
068700     CLOSE TRADE-HEADER-FILE
068800           TRADE-LEG-FILE
068900           VALIDATION-RESULT-FILE
069000
069100     DISPLAY ' '
069200     MOVE WS-CANT-PROCESADAS TO WS-CANT-EDIT
069300     DISPLAY 'OPERACIONES PROCESADAS:      ' WS-CANT-EDIT
069400     MOVE WS-CANT-CON-ERROR  TO WS-CANT-EDIT
069500     DISPLAY 'OPERACIONES CON ERROR:       ' WS-CANT-EDIT.
069600
069700 9999-FINAL-F. EXIT.
