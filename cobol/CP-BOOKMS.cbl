000100*////////////////// (BOOKMS) //////////////////////////////////
000200****************************************************************
000300*    TABLA BOOKMS                                              *
000400*    MAESTRO DE LIBROS (BOOKS) DE LA MESA DE SWAPS             *
000500*    LARGO REGISTRO = 47 BYTES (45 DE CAMPOS + 2 DE FILLER)    *
000600*                                                              *
000700*    SUSTITUYE EL ACCESO RELATIVO/KSDS QUE PEDIA EL DISENO     *
000800*    ORIGINAL: ESTE GNUCOBOL NO TIENE SOPORTE ISAM, ASI QUE    *
000900*    EL MAESTRO SE CARGA COMPLETO EN MEMORIA AL INICIO DEL     *
001000*    PROCESO (VER TRDVAL01/TRDVAL02 1200-CARGAR-LIBROS) Y SE    *
001100*    SEARCH ALL (BINARIA) EN LUGAR DE UN READ KEYED.           *
001200****************************************************************
001300*
001400*    POSICION RELATIVA (1:9)   CODIGO DE LIBRO (CLAVE)
001500*    POSICION RELATIVA (10:35) NOMBRE DE LIBRO
001600*    POSICION RELATIVA (45:1)  INDICADOR ACTIVO (Y/N)
001650*    POSICION RELATIVA (46:2)  FILLER DE RESERVA
001700*
001800 01  BKM-REGISTRO.
001900     03  BKM-BOOK-ID             PIC 9(09)    VALUE ZEROS.
002000     03  BKM-BOOK-NAME           PIC X(35)    VALUE SPACES.
002100     03  BKM-ACTIVE-FLAG         PIC X(01)    VALUE 'N'.
002150     03  FILLER                  PIC X(02)    VALUE SPACES.
002200*
002300*    TABLA EN MEMORIA DEL MAESTRO DE LIBROS, CARGADA UNA SOLA
002400*    VEZ POR CORRIDA Y RECORRIDA CON SEARCH ALL (CLAVE
002500*    ASCENDENTE BKM-BOOK-ID-T, IGUAL QUE EL ARCHIVO DE ENTRADA).
002600 01  BKM-TABLA-MAESTRO.
002700     03  BKM-CANT-LIBROS         PIC S9(04) COMP VALUE ZEROS.
002800     03  BKM-LIBRO-T OCCURS 0 TO 5000 TIMES
002900                     DEPENDING ON BKM-CANT-LIBROS
003000                     ASCENDING KEY IS BKM-BOOK-ID-T
003100                     INDEXED BY BKM-IDX.
003200         05  BKM-BOOK-ID-T       PIC 9(09).
003300         05  BKM-BOOK-NAME-T     PIC X(35).
003400         05  BKM-ACTIVE-FLAG-T   PIC X(01).
