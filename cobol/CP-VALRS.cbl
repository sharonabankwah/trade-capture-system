000100*////////////////// (VALRS) ///////////////////////////////////
000200****************************************************************
000300*    LAYOUT VALRS                                              *
000400*    RESULTADO DE VALIDACION DE OPERACION (UNO POR OPERACION)  *
000500*    LARGO REGISTRO = 12 BYTES DE CABECERA + HASTA 10 X 60     *
000600*    BYTES DE MENSAJES DE ERROR                                *
000700*                                                              *
000800*    VLR-ERROR-COUNT LLEVA LA CANTIDAD REAL DE ERRORES         *
000900*    DETECTADOS AUNQUE SOLO SE GRABEN LOS PRIMEROS 10 EN LA    *
001000*    TABLA VLR-ERROR-MSG (TOPE DE CAPTURA, NO DE CONTEO).      *
001100****************************************************************
001200*
001300*    POSICION RELATIVA (1:9)   TRADE-ID DE LA OPERACION
001400*    POSICION RELATIVA (10:1)  INDICADOR VALIDO (Y/N)
001500*    POSICION RELATIVA (11:2)  CANTIDAD DE ERRORES DETECTADOS
001600*    POSICION RELATIVA (13:600) HASTA 10 MENSAJES DE 60 BYTES
001700*
001800 01  VLR-REGISTRO.
001900     03  VLR-TRADE-ID            PIC 9(09)    VALUE ZEROS.
002000     03  VLR-VALID-FLAG          PIC X(01)    VALUE 'Y'.
002100     03  VLR-ERROR-COUNT         PIC 9(02)    VALUE ZEROS.
002200     03  VLR-ERROR-MSG           PIC X(60)
002300                                 OCCURS 10 TIMES
002400                                 INDEXED BY VLR-IDX.
002500*
002600*    CONTADOR AUXILIAR DE TRABAJO (NO SE GRABA): CUANTOS
002700*    MENSAJES YA SE CARGARON EN LA TABLA VLR-ERROR-MSG DE
002800*    ARRIBA, PARA APLICAR EL TOPE DE 10 SIN PERDER EL CONTEO
002900*    REAL EN VLR-ERROR-COUNT.
003000 01  WS-VLR-CARGADOS             PIC S9(04) COMP VALUE ZEROS.
