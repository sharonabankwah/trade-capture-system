000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRDSRCH1.
000300 AUTHOR.        C FERRARI.
000400 INSTALLATION.  MESA DE DERIVADOS - SWAPS DE TASA.
000500 DATE-WRITTEN.  1995-02-14.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - MESA DE DERIVADOS.
000800
000900****************************************************************
001000*    TRDSRCH1                                                  *
001100*    ====================                                     *
001200*    BUSQUEDA MULTIPLE SOBRE EL LIBRO DE OPERACIONES: LEE UN   *
001300*    UNICO REGISTRO DE CRITERIOS (SRCHCRIN), RECORRE TODO      *
001400*    TRDHDIN SECUENCIAL, Y GRABA EN FLTTRDOUT LAS OPERACIONES  *
001500*    QUE CUMPLEN TODOS LOS CRITERIOS INFORMADOS (AND).         *
001600*                                                              *
001700*    AL FINAL AGREGA UN REGISTRO DE CONTROL CON LA CANTIDAD DE *
001800*    COINCIDENCIAS (CTL-MARCA = '999999999' LO DISTINGUE DE    *
001900*    UNA CABECERA REAL, QUE NUNCA LLEGA A ESE TRADE-ID).        *
002000****************************************************************
002100*----------------------------------------------------------------*
002200* FECHA      | PROG. | TICKET    | DESCRIPCION                   *
002300*------------|-------|-----------|-------------------------------*
002400* 1995-02-14 | CFR   | SWP-0338  | ALTA DEL PROGRAMA             *
002500* 1996-04-03 | CFR   | SWP-0347  | SE AGREGA EL RANGO COMBINADO  *
002600*            |       |           | DE FECHA INICIO/VENCIMIENTO   *
002700* 1999-01-20 | LMG   | Y2K-0058  | PRUEBAS DE REGRESION Y2K      *
002800* 2001-05-30 | CFR   | SWP-0401  | LA BUSQUEDA DE CONTRAPARTE Y  *
002900*            |       |           | LIBRO PASA A SER POR          *
003000*            |       |           | SUBCADENA (ANTES EXACTA)      *
003100*----------------------------------------------------------------*
003200
003300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS CLASE-MINUSCULAS IS "abcdefghijklmnopqrstuvwxyz".
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SEARCH-CRITERIA-FILE ASSIGN TO "SRCHCRIN"
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS WS-FS-SRC.
004600     SELECT TRADE-HEADER-FILE ASSIGN TO "TRDHDIN"
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-FS-TRH.
004900     SELECT FILTERED-TRADE-FILE ASSIGN TO "FLTTRDOUT"
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-FS-FLT.
005200
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  SEARCH-CRITERIA-FILE
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000 01  FD-SRC-REGISTRO            PIC X(115).
006100
006200 FD  TRADE-HEADER-FILE
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  FD-TRH-REGISTRO            PIC X(145).
006600
006700 FD  FILTERED-TRADE-FILE
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  FD-FLT-REGISTRO            PIC X(145).
007100
007200 WORKING-STORAGE SECTION.
007300*=======================*
007400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007500
007600*////////////////////////////////////////////////////////////
007700*     COPY CP-SRCHCR.
007800 01  SRC-REGISTRO.
007900     03  SRC-COUNTERPARTY-NAME   PIC X(35)    VALUE SPACES.
008000     03  SRC-BOOK-NAME           PIC X(35)    VALUE SPACES.
008100     03  SRC-TRADER-USER-ID      PIC 9(09)    VALUE ZEROS.
008200     03  SRC-TRADE-STATUS        PIC X(10)    VALUE SPACES.
008300     03  SRC-TRADE-DATE          PIC 9(08)    VALUE ZEROS.
008400     03  SRC-TRADE-START-DATE    PIC 9(08)    VALUE ZEROS.
008500     03  SRC-TRADE-MATURITY-DATE PIC 9(08)    VALUE ZEROS.
008600     03  FILLER                  PIC X(02)    VALUE SPACES.
008700*////////////////////////////////////////////////////////////
008800
008900*////////////////////////////////////////////////////////////
009000*     COPY CP-TRDHD.
009100 01  TRH-REGISTRO.
009200     03  TRH-TRADE-ID            PIC 9(09)    VALUE ZEROS.
009300     03  TRH-TRADE-DATE          PIC 9(08)    VALUE ZEROS.
009400     03  TRH-TRADE-DATE-R REDEFINES TRH-TRADE-DATE.
009500         05  TRH-TRADE-AAAA      PIC 9(04).
009600         05  TRH-TRADE-MM        PIC 9(02).
009700         05  TRH-TRADE-DD        PIC 9(02).
009800     03  TRH-START-DATE          PIC 9(08)    VALUE ZEROS.
009900     03  TRH-START-DATE-R REDEFINES TRH-START-DATE.
010000         05  TRH-START-AAAA      PIC 9(04).
010100         05  TRH-START-MM        PIC 9(02).
010200         05  TRH-START-DD        PIC 9(02).
010300     03  TRH-MATURITY-DATE       PIC 9(08)    VALUE ZEROS.
010400     03  TRH-MATURITY-DATE-R REDEFINES TRH-MATURITY-DATE.
010500         05  TRH-MATUR-AAAA      PIC 9(04).
010600         05  TRH-MATUR-MM        PIC 9(02).
010700         05  TRH-MATUR-DD        PIC 9(02).
010800     03  TRH-BOOK-ID             PIC 9(09)    VALUE ZEROS.
010900     03  TRH-BOOK-NAME           PIC X(35)    VALUE SPACES.
011000     03  TRH-COUNTERPARTY-ID     PIC 9(09)    VALUE ZEROS.
011100     03  TRH-COUNTERPARTY-NAME   PIC X(35)    VALUE SPACES.
011200     03  TRH-TRADER-USER-ID      PIC 9(09)    VALUE ZEROS.
011300     03  TRH-TRADE-STATUS        PIC X(10)    VALUE SPACES.
011400     03  TRH-LEG-COUNT           PIC 9(01)    VALUE ZEROS.
011500     03  FILLER                  PIC X(04)    VALUE SPACES.
011600*////////////////////////////////////////////////////////////
011700
011800*    REGISTRO DE CONTROL QUE SE GRABA AL FINAL DE FLTTRDOUT,
011900*    CON LA CANTIDAD DE OPERACIONES QUE CUMPLIERON LOS
012000*    CRITERIOS.  CTL-MARCA NUNCA COINCIDE CON UN TRH-TRADE-ID
012100*    REAL (TODOS NUEVES), ASI EL PROGRAMA QUE LEA FLTTRDOUT
012200*    PUEDE DISTINGUIR EL REGISTRO DE CONTROL DE UNA CABECERA.
012300 01  CTL-REGISTRO.
012400     03  CTL-MARCA                  PIC X(09)
012500                               VALUE '999999999'.
012600     03  CTL-CANT-COINCIDENCIAS     PIC 9(09)    VALUE ZEROS.
012700     03  FILLER                     PIC X(127)   VALUE SPACES.
012800
012900*----------- INDICADORES DE ESTADO DE ARCHIVO ------------------
013000 01  WS-AREA-FILE-STATUS.
013100     03  WS-FS-SRC               PIC X(02)   VALUE '00'.
013200     03  WS-FS-TRH               PIC X(02)   VALUE '00'.
013300     03  WS-FS-FLT               PIC X(02)   VALUE '00'.
013400     03  FILLER                  PIC X(06)   VALUE SPACES.
013500
013600*----------- SWITCHES ----------------------------------------
013700 01  WS-SWITCHES.
013800     03  WS-SW-TRH               PIC X       VALUE 'N'.
013900         88  WS-FIN-TRH                      VALUE 'Y'.
014000     03  WS-SW-CPTY              PIC X       VALUE 'N'.
014100         88  WS-MATCH-CPTY                   VALUE 'Y'.
014200     03  WS-SW-LIBRO             PIC X       VALUE 'N'.
014300         88  WS-MATCH-LIBRO                  VALUE 'Y'.
014400     03  WS-SW-CUMPLE            PIC X       VALUE 'Y'.
014500         88  WS-TRADE-CUMPLE                 VALUE 'Y'.
014600     03  FILLER                  PIC X(04)   VALUE SPACES.
014700
014800*----------- AREAS DE TRABAJO DE LA SUBCADENA -----------------
014900 01  WS-AREA-SUBCADENA.
015000     03  WS-CPTY-MAYUS           PIC X(35)   VALUE SPACES.
015100     03  WS-CRIT-CPTY-MAYUS      PIC X(35)   VALUE SPACES.
015200     03  WS-LIBRO-MAYUS          PIC X(35)   VALUE SPACES.
015300     03  WS-CRIT-LIBRO-MAYUS     PIC X(35)   VALUE SPACES.
015400     03  FILLER                  PIC X(04)   VALUE SPACES.
015500
015600*----------- CONTADORES E INDICES (TODOS COMP) -----------------
015700 77  WS-CANT-LEIDOS              PIC S9(07) COMP VALUE ZEROS.
015800 77  WS-CANT-COINCIDENCIAS       PIC S9(07) COMP VALUE ZEROS.
015900 77  WS-LARGO-CRIT               PIC S9(02) COMP VALUE ZEROS.
016000 77  WS-TOPE                     PIC S9(02) COMP VALUE ZEROS.
016100 77  WS-POS                      PIC S9(02) COMP VALUE ZEROS.
016200 77  WS-J                        PIC S9(02) COMP VALUE ZEROS.
016300
016400 77  WS-CANT-EDIT                PIC ZZZZZZ9.
016500
016600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016700
016800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016900 PROCEDURE DIVISION.
017000
017100 MAIN-PROGRAM-I.
017200
017300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
017400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
017500                             UNTIL WS-FIN-TRH
017600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
017700
017800 MAIN-PROGRAM-F. GOBACK.
017900
018000*--------------------------------------------------------------
018100*    SWP-0338: UN UNICO REGISTRO DE CRITERIOS POR CORRIDA.
018200 1000-INICIO-I.
018300
018400     OPEN INPUT SEARCH-CRITERIA-FILE
018500     IF WS-FS-SRC NOT = '00'
018600        DISPLAY '* ERROR EN OPEN SRCHCRIN   = ' WS-FS-SRC
018700        MOVE 9999 TO RETURN-CODE
018800        SET WS-FIN-TRH TO TRUE
018900     ELSE
019000        READ SEARCH-CRITERIA-FILE INTO SRC-REGISTRO
019100        IF WS-FS-SRC NOT = '00'
019200           DISPLAY '* ERROR EN LECTURA SRCHCRIN = ' WS-FS-SRC
019300           MOVE 9999 TO RETURN-CODE
019400           SET WS-FIN-TRH TO TRUE
019500        END-IF
019600        CLOSE SEARCH-CRITERIA-FILE
019700     END-IF
019800
019900     IF RETURN-CODE = ZEROS
020000        OPEN INPUT  TRADE-HEADER-FILE
020100        IF WS-FS-TRH NOT = '00'
020200           DISPLAY '* ERROR EN OPEN TRDHDIN    = ' WS-FS-TRH
020300           MOVE 9999 TO RETURN-CODE
020400           SET WS-FIN-TRH TO TRUE
020500        END-IF
020600        OPEN OUTPUT FILTERED-TRADE-FILE
020700        IF WS-FS-FLT NOT = '00'
020800           DISPLAY '* ERROR EN OPEN FLTTRDOUT  = ' WS-FS-FLT
020900           MOVE 9999 TO RETURN-CODE
021000           SET WS-FIN-TRH TO TRUE
021100        END-IF
021200     END-IF
021300
021400     IF RETURN-CODE = ZEROS
021500        PERFORM 2500-LEER-TRH-I THRU 2500-LEER-TRH-F
021600     END-IF.
021700
021800 1000-INICIO-F. EXIT.
021900
022000*--------------------------------------------------------------
022100 2000-PROCESO-I.
022200
022300     ADD 1 TO WS-CANT-LEIDOS
022400     PERFORM 2010-EVALUAR-CRITERIOS-I
022500                          THRU 2010-EVALUAR-CRITERIOS-F
022600
022700     IF WS-TRADE-CUMPLE
022800        ADD 1 TO WS-CANT-COINCIDENCIAS
022900        PERFORM 8500-ESCRIBIR-TRADE-I THRU 8500-ESCRIBIR-TRADE-F
023000     END-IF
023100
023200     PERFORM 2500-LEER-TRH-I THRU 2500-LEER-TRH-F.
023300
023400 2000-PROCESO-F. EXIT.
023500
023600*--------------------------------------------------------------
023700 2500-LEER-TRH-I.
023800
023900     READ TRADE-HEADER-FILE INTO TRH-REGISTRO
024000     EVALUATE WS-FS-TRH
024100        WHEN '00'
024200           CONTINUE
024300        WHEN '10'
024400           SET WS-FIN-TRH TO TRUE
024500        WHEN OTHER
024600           DISPLAY '* ERROR EN LECTURA TRDHDIN = ' WS-FS-TRH
024700           MOVE 9999 TO RETURN-CODE
024800           SET WS-FIN-TRH TO TRUE
024900     END-EVALUATE.
025000
025100 2500-LEER-TRH-F. EXIT.
025200
025300*--------------------------------------------------------------
025400*    SWP-0401: SE PRUEBAN TODOS LOS CRITERIOS INFORMADOS; SI
025500*    ALGUNO EN BLANCO/CERO, NO RESTRINGE LA BUSQUEDA.
025600 2010-EVALUAR-CRITERIOS-I.
025700
025800     SET WS-TRADE-CUMPLE TO TRUE
025900
026000     IF SRC-COUNTERPARTY-NAME NOT = SPACES
026100        PERFORM 2100-VERIF-CONTRAPARTE-I
026200                             THRU 2100-VERIF-CONTRAPARTE-F
026300        IF NOT WS-MATCH-CPTY
026400           SET WS-TRADE-CUMPLE TO FALSE
026500        END-IF
026600     END-IF
026700
026800     IF WS-TRADE-CUMPLE AND SRC-BOOK-NAME NOT = SPACES
026900        PERFORM 2200-VERIF-LIBRO-I THRU 2200-VERIF-LIBRO-F
027000        IF NOT WS-MATCH-LIBRO
027100           SET WS-TRADE-CUMPLE TO FALSE
027200        END-IF
027300     END-IF
027400
027500     IF WS-TRADE-CUMPLE AND SRC-TRADER-USER-ID NOT = ZEROS
027600        IF TRH-TRADER-USER-ID NOT = SRC-TRADER-USER-ID
027700           SET WS-TRADE-CUMPLE TO FALSE
027800        END-IF
027900     END-IF
028000
028100     IF WS-TRADE-CUMPLE AND SRC-TRADE-STATUS NOT = SPACES
028200        IF TRH-TRADE-STATUS NOT = SRC-TRADE-STATUS
028300           SET WS-TRADE-CUMPLE TO FALSE
028400        END-IF
028500     END-IF
028600
028700     IF WS-TRADE-CUMPLE AND SRC-TRADE-DATE NOT = ZEROS
028800        IF TRH-TRADE-DATE NOT = SRC-TRADE-DATE
028900           SET WS-TRADE-CUMPLE TO FALSE
029000        END-IF
029100     END-IF
029200
029300     IF WS-TRADE-CUMPLE
029400        PERFORM 2300-VERIF-RANGO-FECHAS-I
029500                             THRU 2300-VERIF-RANGO-FECHAS-F
029600     END-IF.
029700
029800 2010-EVALUAR-CRITERIOS-F. EXIT.
029900
030000*--------------------------------------------------------------
030100*    SWP-0401: CONTRAPARTE POR SUBCADENA, SIN DISTINGUIR
030200*    MAYUSCULAS/MINUSCULAS (NO SE USA FUNCTION UPPER-CASE).
030300 2100-VERIF-CONTRAPARTE-I.
030400
030500     SET WS-MATCH-CPTY TO FALSE
030600     MOVE SPACES TO WS-CPTY-MAYUS WS-CRIT-CPTY-MAYUS
030700     MOVE TRH-COUNTERPARTY-NAME TO WS-CPTY-MAYUS
030800     MOVE SRC-COUNTERPARTY-NAME TO WS-CRIT-CPTY-MAYUS
030900     INSPECT WS-CPTY-MAYUS
031000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
031100                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
031200     INSPECT WS-CRIT-CPTY-MAYUS
031300             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
031400                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
031500
031600     PERFORM 2110-LARGO-CPTY-I THRU 2110-LARGO-CPTY-F
031700             VARYING WS-J FROM 35 BY -1
031800             UNTIL WS-J = 0
031900                OR WS-CRIT-CPTY-MAYUS (WS-J:1) NOT = SPACE
032000     MOVE WS-J TO WS-LARGO-CRIT
032100
032200     IF WS-LARGO-CRIT > 0
032300        SUBTRACT WS-LARGO-CRIT FROM 36 GIVING WS-TOPE
032400        PERFORM 2120-BUSCAR-SUBCAD-CPTY-I
032500                             THRU 2120-BUSCAR-SUBCAD-CPTY-F
032600                VARYING WS-POS FROM 1 BY 1
032700                UNTIL WS-POS > WS-TOPE OR WS-MATCH-CPTY
032800     END-IF.
032900
033000 2100-VERIF-CONTRAPARTE-F. EXIT.
033100
033200 2110-LARGO-CPTY-I.
033300
033400     CONTINUE.
033500
033600 2110-LARGO-CPTY-F. EXIT.
033700
033800 2120-BUSCAR-SUBCAD-CPTY-I.
033900
034000     IF WS-CPTY-MAYUS (WS-POS : WS-LARGO-CRIT)
034100        = WS-CRIT-CPTY-MAYUS (1 : WS-LARGO-CRIT)
034200        SET WS-MATCH-CPTY TO TRUE
034300     END-IF.
034400
034500 2120-BUSCAR-SUBCAD-CPTY-F. EXIT.
034600
034700*--------------------------------------------------------------
034800*    SWP-0401: LIBRO POR SUBCADENA, MISMO ESQUEMA QUE 2100-.
034900 2200-VERIF-LIBRO-I.
035000
035100     SET WS-MATCH-LIBRO TO FALSE
035200     MOVE SPACES TO WS-LIBRO-MAYUS WS-CRIT-LIBRO-MAYUS
035300     MOVE TRH-BOOK-NAME TO WS-LIBRO-MAYUS
035400     MOVE SRC-BOOK-NAME TO WS-CRIT-LIBRO-MAYUS
035500     INSPECT WS-LIBRO-MAYUS
035600             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
035700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035800     INSPECT WS-CRIT-LIBRO-MAYUS
035900             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
036000                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
036100
036200     PERFORM 2210-LARGO-LIBRO-I THRU 2210-LARGO-LIBRO-F
036300             VARYING WS-J FROM 35 BY -1
036400             UNTIL WS-J = 0
036500                OR WS-CRIT-LIBRO-MAYUS (WS-J:1) NOT = SPACE
036600     MOVE WS-J TO WS-LARGO-CRIT
036700
036800     IF WS-LARGO-CRIT > 0
036900        SUBTRACT WS-LARGO-CRIT FROM 36 GIVING WS-TOPE
037000        PERFORM 2220-BUSCAR-SUBCAD-LIBRO-I
037100                             THRU 2220-BUSCAR-SUBCAD-LIBRO-F
037200                VARYING WS-POS FROM 1 BY 1
037300                UNTIL WS-POS > WS-TOPE OR WS-MATCH-LIBRO
037400     END-IF.
037500
037600 2200-VERIF-LIBRO-F. EXIT.
037700
037800 2210-LARGO-LIBRO-I.
037900
038000     CONTINUE.
038100
038200 2210-LARGO-LIBRO-F. EXIT.
038300
038400 2220-BUSCAR-SUBCAD-LIBRO-I.
038500
038600     IF WS-LIBRO-MAYUS (WS-POS : WS-LARGO-CRIT)
038700        = WS-CRIT-LIBRO-MAYUS (1 : WS-LARGO-CRIT)
038800        SET WS-MATCH-LIBRO TO TRUE
038900     END-IF.
039000
039100 2220-BUSCAR-SUBCAD-LIBRO-F. EXIT.
039200
039300*--------------------------------------------------------------
039400*    SWP-0347: RANGO COMBINADO DE FECHA INICIO/VENCIMIENTO,
039500*    SEGUN CUALES DE LOS DOS CRITERIOS VENGAN INFORMADOS.
039600 2300-VERIF-RANGO-FECHAS-I.
039700
039800     EVALUATE TRUE
039900        WHEN SRC-TRADE-START-DATE NOT = ZEROS
040000             AND SRC-TRADE-MATURITY-DATE NOT = ZEROS
040100           IF TRH-START-DATE < SRC-TRADE-START-DATE
040200              OR TRH-START-DATE > SRC-TRADE-MATURITY-DATE
040300              SET WS-TRADE-CUMPLE TO FALSE
040400           END-IF
040500        WHEN SRC-TRADE-START-DATE NOT = ZEROS
040600           IF TRH-START-DATE < SRC-TRADE-START-DATE
040700              SET WS-TRADE-CUMPLE TO FALSE
040800           END-IF
040900        WHEN SRC-TRADE-MATURITY-DATE NOT = ZEROS
041000           IF TRH-MATURITY-DATE > SRC-TRADE-MATURITY-DATE
041100              SET WS-TRADE-CUMPLE TO FALSE
041200           END-IF
041300        WHEN OTHER
041400           CONTINUE
041500     END-EVALUATE.
041600
041700 2300-VERIF-RANGO-FECHAS-F. EXIT.
041800
041900*--------------------------------------------------------------
042000 8500-ESCRIBIR-TRADE-I.
042100
042200     MOVE SPACES       TO FD-FLT-REGISTRO
042300     MOVE TRH-REGISTRO TO FD-FLT-REGISTRO
042400     WRITE FD-FLT-REGISTRO
042500     IF WS-FS-FLT NOT = '00'
042600        DISPLAY '* ERROR EN ESCRITURA FLTTRDOUT = ' WS-FS-FLT
042700        MOVE 9999 TO RETURN-CODE
042800     END-IF.
042900
043000 8500-ESCRIBIR-TRADE-F. EXIT.
043100
043200*--------------------------------------------------------------
043300*    SWP-0338: REGISTRO DE CONTROL AL FINAL, CON LA CANTIDAD
043400*    TOTAL DE OPERACIONES QUE CUMPLIERON LOS CRITERIOS.
043500 9999-FINAL-I.
043600
043700     MOVE WS-CANT-COINCIDENCIAS TO CTL-CANT-COINCIDENCIAS
043800     MOVE SPACES       TO FD-FLT-REGISTRO
043900     MOVE CTL-REGISTRO TO FD-FLT-REGISTRO
044000     WRITE FD-FLT-REGISTRO
044100     IF WS-FS-FLT NOT = '00'
044200        DISPLAY '* ERROR EN ESCRITURA FLTTRDOUT = ' WS-FS-FLT
044300        MOVE 9999 TO RETURN-CODE
044400     END-IF
044500
044600     CLOSE TRADE-HEADER-FILE
044700           FILTERED-TRADE-FILE
044800
044900     DISPLAY ' '
045000     MOVE WS-CANT-LEIDOS        TO WS-CANT-EDIT
045100     DISPLAY 'OPERACIONES LEIDAS:          ' WS-CANT-EDIT
045200     MOVE WS-CANT-COINCIDENCIAS TO WS-CANT-EDIT
045300     DISPLAY 'OPERACIONES COINCIDENTES:    ' WS-CANT-EDIT.
045400
045500 9999-FINAL-F. EXIT.
