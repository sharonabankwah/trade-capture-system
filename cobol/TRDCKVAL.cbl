000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRDCKVAL.
000300 AUTHOR.        M PASTORINO.
000400 INSTALLATION.  MESA DE DERIVADOS - SWAPS DE TASA.
000500 DATE-WRITTEN.  1989-04-11.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - MESA DE DERIVADOS.
000800
000900****************************************************************
001000*    TRDCKVAL                                                  *
001100*    ====================                                     *
001200*    RUTINA COMUN DE VALIDACION DE FECHAS Y DE ESTADO DE       *
001300*    ENTIDADES DE REFERENCIA (LIBRO, CONTRAPARTE, OPERADOR)    *
001400*    DE UNA OPERACION DE SWAP DE TASA DE INTERES.              *
001500*                                                              *
001600*    ES INVOCADA POR CALL DESDE TRDVAL01 (VALIDACION COMPLETA, *
001700*    INCLUYE PATAS) Y TRDVAL02 (VALIDACION SIN PATAS) PARA NO  *
001800*    DUPLICAR LAS REGLAS DE FECHAS Y DE ENTIDAD EN LOS DOS     *
001900*    PROGRAMAS; CADA LLAMADOR RECIBE SU PROPIO VLR-REGISTRO    *
002000*    Y, EN EL CASO DE TRDVAL01, LO COMPLETA DESPUES CON LOS    *
002100*    ERRORES DE PATAS (CORTE 3000-VALIDAR-PATAS DE ESE MISMO   *
002200*    PROGRAMA).                                                *
002300*                                                              *
002400*    NO ABRE NI LEE ARCHIVOS: RECIBE LA CABECERA DE LA         *
002500*    OPERACION Y LAS TRES TABLAS MAESTRAS YA CARGADAS POR EL   *
002600*    LLAMADOR (VER TRDVAL01/TRDVAL02 1200-CARGAR-MAESTROS).    *
002700****************************************************************
002800*----------------------------------------------------------------*
002900* FECHA      | PROG. | TICKET    | DESCRIPCION                   *
003000*------------|-------|-----------|-------------------------------*
003100* 1989-04-11 | MPA   | SWP-0118  | ALTA: REGLAS DE FECHA Y DE    *
003200*            |       |           | ESTADO DE ENTIDAD (CP.1/CP.2)*
003300* 1990-09-03 | MPA   | SWP-0164  | SE AGREGA CHEQUEO DE 30 DIAS  *
003400*            |       |           | HACIA ATRAS SOBRE TRADE-DATE *
003500* 1991-02-19 | RQT   | SWP-0201  | LA FECHA DE CORRIDA PASA A    *
003600*            |       |           | VENIR POR LINKAGE (ANTES     *
003700*            |       |           | SACABA CURRENT-DATE DE JCL)  *
003800* 1992-11-05 | RQT   | SWP-0247  | CORRECCION: EL LOOKUP DE      *
003900*            |       |           | CONTRAPARTE NO SETEABA EL    *
004000*            |       |           | FLAG INVALIDO SI NO SE       *
004100*            |       |           | ENCONTRABA LA CLAVE          *
004200* 1994-06-30 | MPA   | SWP-0309  | SE AGREGA VALIDACION DE       *
004300*            |       |           | OPERADOR (USER-MASTER)       *
004400* 1996-08-14 | LMG   | SWP-0355  | TOPE DE 10 MENSAJES EN EL     *
004500*            |       |           | RESULTADO, SIN PERDER EL      *
004600*            |       |           | CONTEO REAL DE ERRORES       *
004700* 1998-11-02 | LMG   | Y2K-0041  | AMPLIACION DE FECHAS A 8      *
004800*            |       |           | DIGITOS (AAAAMMDD) PARA EL    *
004900*            |       |           | CAMBIO DE SIGLO - REVISION    *
005000*            |       |           | DE TODAS LAS COMPARACIONES    *
005100* 1999-01-20 | LMG   | Y2K-0058  | PRUEBAS DE REGRESION Y2K      *
005200*            |       |           | SOBRE EL CORTE DE 30 DIAS     *
005300* 2001-05-09 | CFR   | SWP-0402  | SE INDEPENDIZA LA BUSQUEDA DE *
005400*            |       |           | LIBRO/CONTRAPARTE/OPERADOR EN *
005500*            |       |           | TRES PARRAFOS (ANTES UNO      *
005600*            |       |           | SOLO) PARA FACILITAR EL       *
005700*            |       |           | MANTENIMIENTO                *
005800* 2004-10-27 | CFR   | SWP-0455  | SE ACLARAN MENSAJES DE ERROR  *
005900*            |       |           | PARA QUE COINCIDAN CON LOS    *
006000*            |       |           | DEL APLICATIVO DE CAPTURA     *
006100*----------------------------------------------------------------*
006200
006300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600
006700 SPECIAL-NAMES.
006800     CLASS LETRAS-MAYUS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006900
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 WORKING-STORAGE SECTION.
007500*=======================*
007600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007700
007800*----------- CONTADORES E INDICES DE TRABAJO -------------------
007900 77  WS-CARGADOS            PIC S9(04) COMP VALUE ZEROS.
008000 77  WS-I                   PIC S9(04) COMP VALUE ZEROS.
008100 77  WS-RESIDUO             PIC 9(02)       VALUE ZEROS.
008200 77  WS-TEMP-AAAA           PIC 9(04)       VALUE ZEROS.
008300
008400*----------- SWITCHES DE BUSQUEDA EN TABLA MAESTRA --------------
008500 01  WS-SWITCHES.
008600     03  WS-SW-LIBRO         PIC X       VALUE 'N'.
008700         88  WS-LIBRO-ENCONTRADO         VALUE 'Y'.
008800     03  WS-SW-CONTRAP       PIC X       VALUE 'N'.
008900         88  WS-CONTRAP-ENCONTRADA       VALUE 'Y'.
009000     03  WS-SW-OPERADOR      PIC X       VALUE 'N'.
009100         88  WS-OPERADOR-ENCONTRADO      VALUE 'Y'.
009200     03  FILLER              PIC X(05)   VALUE SPACES.
009300
009400*----------- FECHA LIMITE DE ANTIGUEDAD (30 DIAS) ---------------
009500*    SE CALCULA A PARTIR DE LK-RUN-DATE, RESTANDO DIAS CALENDARIO
009600*    (SIN RUTINA DE FECHAS DISPONIBLE EN ESTE BUILD SE RESUELVE
009700*    POR ARITMETICA SIMPLE DE COMPONENTES AAAA/MM/DD).
009800 01  WS-FECHA-LIMITE.
009900     03  WS-LIM-AAAA         PIC 9(04)      VALUE ZEROS.
010000     03  WS-LIM-MM           PIC 9(02)      VALUE ZEROS.
010100     03  WS-LIM-DD           PIC 9(02)      VALUE ZEROS.
010200 01  WS-FECHA-LIMITE-R REDEFINES WS-FECHA-LIMITE.
010300     03  WS-FECHA-LIMITE-8   PIC 9(08).
010400
010500 77  WS-DIAS-DEL-MES         PIC 9(02)      VALUE ZEROS.
010600
010700*----------- MENSAJE DE ERROR DE TRABAJO ------------------------
010800 77  WS-MENSAJE-ERROR        PIC X(60)      VALUE SPACES.
010900
011000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011100
011200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011300 LINKAGE SECTION.
011400*================*
011500 01  LK-RUN-DATE             PIC 9(08).
011600
011700 01  LK-TRH-REGISTRO.
011800     03  LK-TRH-TRADE-ID          PIC 9(09).
011900     03  LK-TRH-TRADE-DATE        PIC 9(08).
012000     03  LK-TRH-TRADE-DATE-R REDEFINES LK-TRH-TRADE-DATE.
012100         05  LK-TRH-TRADE-AAAA    PIC 9(04).
012200         05  LK-TRH-TRADE-MM      PIC 9(02).
012300         05  LK-TRH-TRADE-DD      PIC 9(02).
012400     03  LK-TRH-START-DATE        PIC 9(08).
012500     03  LK-TRH-START-DATE-R REDEFINES LK-TRH-START-DATE.
012600         05  LK-TRH-START-AAAA    PIC 9(04).
012700         05  LK-TRH-START-MM      PIC 9(02).
012800         05  LK-TRH-START-DD      PIC 9(02).
012900     03  LK-TRH-MATURITY-DATE     PIC 9(08).
013000     03  LK-TRH-MATURITY-DATE-R REDEFINES LK-TRH-MATURITY-DATE.
013100         05  LK-TRH-MATUR-AAAA    PIC 9(04).
013200         05  LK-TRH-MATUR-MM      PIC 9(02).
013300         05  LK-TRH-MATUR-DD      PIC 9(02).
013400     03  LK-TRH-BOOK-ID           PIC 9(09).
013500     03  LK-TRH-BOOK-NAME         PIC X(35).
013600     03  LK-TRH-COUNTERPARTY-ID   PIC 9(09).
013700     03  LK-TRH-COUNTERPARTY-NAME PIC X(35).
013800     03  LK-TRH-TRADER-USER-ID    PIC 9(09).
013900     03  LK-TRH-TRADE-STATUS      PIC X(10).
014000     03  LK-TRH-LEG-COUNT         PIC 9(01).
014100     03  FILLER                   PIC X(04).
014200
014300 01  LK-BKM-TABLA-MAESTRO.
014400     03  LK-BKM-CANT-LIBROS       PIC S9(04) COMP.
014500     03  LK-BKM-LIBRO-T OCCURS 0 TO 5000 TIMES
014600                        DEPENDING ON LK-BKM-CANT-LIBROS
014700                        ASCENDING KEY IS LK-BKM-BOOK-ID-T
014800                        INDEXED BY LK-BKM-IDX.
014900         05  LK-BKM-BOOK-ID-T      PIC 9(09).
015000         05  LK-BKM-BOOK-NAME-T    PIC X(35).
015100         05  LK-BKM-ACTIVE-FLAG-T  PIC X(01).
015200
015300 01  LK-CPM-TABLA-MAESTRO.
015400     03  LK-CPM-CANT-CONTRAP      PIC S9(04) COMP.
015500     03  LK-CPM-CONTRAP-T OCCURS 0 TO 5000 TIMES
015600                         DEPENDING ON LK-CPM-CANT-CONTRAP
015700                         ASCENDING KEY IS LK-CPM-COUNTERPARTY-ID-T
015800                         INDEXED BY LK-CPM-IDX.
015900         05  LK-CPM-COUNTERPARTY-ID-T    PIC 9(09).
016000         05  LK-CPM-COUNTERPARTY-NAME-T  PIC X(35).
016100         05  LK-CPM-ACTIVE-FLAG-T        PIC X(01).
016200
016300 01  LK-USM-TABLA-MAESTRO.
016400     03  LK-USM-CANT-USUARIOS    PIC S9(04) COMP.
016500     03  LK-USM-USUARIO-T OCCURS 0 TO 5000 TIMES
016600                         DEPENDING ON LK-USM-CANT-USUARIOS
016700                         ASCENDING KEY IS LK-USM-USER-ID-T
016800                         INDEXED BY LK-USM-IDX.
016900         05  LK-USM-USER-ID-T     PIC 9(09).
017000         05  LK-USM-USER-LOGIN-T  PIC X(12).
017100         05  LK-USM-USER-TYPE-T   PIC X(14).
017200         05  LK-USM-ACTIVE-FLAG-T PIC X(01).
017300
017400 01  LK-VLR-REGISTRO.
017500     03  LK-VLR-TRADE-ID          PIC 9(09).
017600     03  LK-VLR-VALID-FLAG        PIC X(01).
017700     03  LK-VLR-ERROR-COUNT       PIC 9(02).
017800     03  LK-VLR-ERROR-MSG         PIC X(60)
017900                                 OCCURS 10 TIMES
018000                                 INDEXED BY LK-VLR-IDX.
018100
018200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018300 PROCEDURE DIVISION USING LK-RUN-DATE
018400                           LK-TRH-REGISTRO
018500                           LK-BKM-TABLA-MAESTRO
018600                           LK-CPM-TABLA-MAESTRO
018700                           LK-USM-TABLA-MAESTRO
018800                           LK-VLR-REGISTRO.
018900
019000 MAIN-PROGRAM-I.
019100
019200     PERFORM 1000-INICIO-I           THRU 1000-INICIO-F
019300     PERFORM 2100-VALIDAR-FECHAS-I   THRU 2100-VALIDAR-FECHAS-F
019400     PERFORM 2200-VALIDAR-LIBRO-I    THRU 2200-VALIDAR-LIBRO-F
019500     PERFORM 2300-VALIDAR-CONTRAP-I  THRU 2300-VALIDAR-CONTRAP-F
019600     PERFORM 2400-VALIDAR-OPERADOR-I
019700                             THRU 2400-VALIDAR-OPERADOR-F
019800     PERFORM 9999-FINAL-I            THRU 9999-FINAL-F.
019900
020000 MAIN-PROGRAM-F. GOBACK.
020100
020200*--------------------------------------------------------------
020300*    SWP-0118: SE INICIALIZA EL RESULTADO COMO VALIDO Y SIN
020400*    ERRORES; CADA PARRAFO DE CHEQUEO LO VA DEGRADANDO.
020500 1000-INICIO-I.
020600
020700     MOVE LK-TRH-TRADE-ID TO LK-VLR-TRADE-ID
020800     MOVE 'Y'             TO LK-VLR-VALID-FLAG
020900     MOVE ZEROS           TO LK-VLR-ERROR-COUNT
021000     MOVE ZEROS           TO WS-CARGADOS
021100     MOVE 1                TO WS-I
021200     PERFORM 1010-LIMPIAR-MENSAJE-I THRU 1010-LIMPIAR-MENSAJE-F
021300             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10
021400
021500*        SWP-0164/SWP-0201: FECHA LIMITE = LK-RUN-DATE - 30 DIAS
021600     MOVE LK-RUN-DATE TO WS-FECHA-LIMITE-8
021700     PERFORM 1100-RESTAR-30-DIAS-I THRU 1100-RESTAR-30-DIAS-F.
021800
021900 1000-INICIO-F. EXIT.
022000
022100*--------------------------------------------------------------
022200 1010-LIMPIAR-MENSAJE-I.
022300
022400     MOVE SPACES TO LK-VLR-ERROR-MSG (WS-I).
022500
022600 1010-LIMPIAR-MENSAJE-F. EXIT.
022700
022800*--------------------------------------------------------------
022900*    Y2K-0041: ARITMETICA DE CALENDARIO SIMPLIFICADA (NO HAY
023000*    RUTINA DE FECHAS EN EL BUILD); SUFICIENTE PARA UN CORTE
023100*    DE 30 DIAS, NO PARA CALCULOS DE INTERES.
023200 1100-RESTAR-30-DIAS-I.
023300
023400     IF WS-LIM-DD > 30
023500        SUBTRACT 30 FROM WS-LIM-DD
023600     ELSE
023700        PERFORM 1110-DIAS-DEL-MES-ANT-I
023800                            THRU 1110-DIAS-DEL-MES-ANT-F
023900        SUBTRACT 1 FROM WS-LIM-MM
024000        IF WS-LIM-MM = 0
024100           MOVE 12 TO WS-LIM-MM
024200           SUBTRACT 1 FROM WS-LIM-AAAA
024300        END-IF
024400        ADD WS-DIAS-DEL-MES TO WS-LIM-DD
024500        SUBTRACT 30 FROM WS-LIM-DD
024600     END-IF.
024700
024800 1100-RESTAR-30-DIAS-F. EXIT.
024900
025000*--------------------------------------------------------------
025100 1110-DIAS-DEL-MES-ANT-I.
025200
025300     EVALUATE WS-LIM-MM
025400        WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
025500           MOVE 31 TO WS-DIAS-DEL-MES
025600        WHEN 4 WHEN 6 WHEN 9 WHEN 11
025700           MOVE 30 TO WS-DIAS-DEL-MES
025800        WHEN 2
025900           MOVE WS-LIM-AAAA TO WS-TEMP-AAAA
026000           DIVIDE WS-TEMP-AAAA BY 4 GIVING WS-TEMP-AAAA
026100                               REMAINDER WS-RESIDUO
026200           IF WS-RESIDUO = 0
026300              MOVE 29 TO WS-DIAS-DEL-MES
026400           ELSE
026500              MOVE 28 TO WS-DIAS-DEL-MES
026600           END-IF
026700        WHEN OTHER
026800           MOVE 30 TO WS-DIAS-DEL-MES
026900     END-EVALUATE.
027000
027100 1110-DIAS-DEL-MES-ANT-F. EXIT.
027200
027300*--------------------------------------------------------------
027400*    SWP-0118: CHEQUEO DE FECHAS DE LA OPERACION (CLAUSULA 1).
027500*    LAS TRES SON OBLIGATORIAS; SI LAS TRES ESTAN INFORMADAS SE
027600*    HACEN ADEMAS LAS DOS COMPARACIONES Y EL CORTE DE 30 DIAS,
027700*    SIN QUE NINGUNA CORTE A LA OTRA (TODAS SE EJECUTAN).
027800 2100-VALIDAR-FECHAS-I.
027900
028000     IF LK-TRH-TRADE-DATE = ZEROS
028100        MOVE 'Trade date is required' TO WS-MENSAJE-ERROR
028200        PERFORM 8200-CARGAR-MENSAJE-I THRU 8200-CARGAR-MENSAJE-F
028300     END-IF
028400     IF LK-TRH-START-DATE = ZEROS
028500        MOVE 'Start date is required' TO WS-MENSAJE-ERROR
028600        PERFORM 8200-CARGAR-MENSAJE-I THRU 8200-CARGAR-MENSAJE-F
028700     END-IF
028800     IF LK-TRH-MATURITY-DATE = ZEROS
028900        MOVE 'Maturity date is required' TO WS-MENSAJE-ERROR
029000        PERFORM 8200-CARGAR-MENSAJE-I THRU 8200-CARGAR-MENSAJE-F
029100     END-IF
029200
029300     IF LK-TRH-TRADE-DATE NOT = ZEROS
029400        AND LK-TRH-START-DATE NOT = ZEROS
029500        AND LK-TRH-MATURITY-DATE NOT = ZEROS
029600        PERFORM 2110-VALIDAR-SECUENCIA-I
029700                                THRU 2110-VALIDAR-SECUENCIA-F
029800        PERFORM 2120-VALIDAR-ANTIGUEDAD-I
029900                                THRU 2120-VALIDAR-ANTIGUEDAD-F
030000     END-IF.
030100
030200 2100-VALIDAR-FECHAS-F. EXIT.
030300
030400*--------------------------------------------------------------
030500 2110-VALIDAR-SECUENCIA-I.
030600
030700     IF LK-TRH-MATURITY-DATE < LK-TRH-START-DATE
030800        MOVE 'Maturity date cannot be before start date'
030900                                      TO WS-MENSAJE-ERROR
031000        PERFORM 8200-CARGAR-MENSAJE-I THRU 8200-CARGAR-MENSAJE-F
031100     END-IF
031200     IF LK-TRH-START-DATE < LK-TRH-TRADE-DATE
031300        MOVE 'Start date cannot be before trade date'
031400                                      TO WS-MENSAJE-ERROR
031500        PERFORM 8200-CARGAR-MENSAJE-I THRU 8200-CARGAR-MENSAJE-F
031600     END-IF.
031700
031800 2110-VALIDAR-SECUENCIA-F. EXIT.
031900
032000*--------------------------------------------------------------
032100*    SWP-0164: TRADE-DATE NO PUEDE SER ANTERIOR A LA FECHA
032200*    LIMITE (LK-RUN-DATE - 30 DIAS CORRIDOS).
032300 2120-VALIDAR-ANTIGUEDAD-I.
032400
032500     IF LK-TRH-TRADE-DATE < WS-FECHA-LIMITE-8
032600        MOVE 'Trade date cannot be more than 30 days in the past'
032700                                      TO WS-MENSAJE-ERROR
032800        PERFORM 8200-CARGAR-MENSAJE-I THRU 8200-CARGAR-MENSAJE-F
032900     END-IF.
033000
033100 2120-VALIDAR-ANTIGUEDAD-F. EXIT.
033200
033300*--------------------------------------------------------------
033400*    SWP-0118/SWP-0402: LOOKUP DE LIBRO CONTRA LA TABLA CARGADA
033500*    POR EL LLAMADOR. SEARCH ALL REQUIERE LA CLAVE DE LA TABLA
033600*    EN ORDEN ASCENDENTE (GARANTIZADO POR LA CARGA DEL ARCHIVO
033700*    MAESTRO ORDENADO POR BKM-BOOK-ID, VER TRDVAL01 1200-).
033800 2200-VALIDAR-LIBRO-I.
033900
034000     SET WS-LIBRO-ENCONTRADO TO FALSE
034100     IF LK-BKM-CANT-LIBROS > 0
034200        SEARCH ALL LK-BKM-LIBRO-T
034300           AT END
034400              CONTINUE
034500           WHEN LK-BKM-BOOK-ID-T (LK-BKM-IDX) = LK-TRH-BOOK-ID
034600              IF LK-BKM-ACTIVE-FLAG-T (LK-BKM-IDX) = 'Y'
034700                 SET WS-LIBRO-ENCONTRADO TO TRUE
034800              END-IF
034900        END-SEARCH
035000     END-IF
035100     IF NOT WS-LIBRO-ENCONTRADO
035200        MOVE 'Book does not exist or is inactive'
035300                                      TO WS-MENSAJE-ERROR
035400        PERFORM 8200-CARGAR-MENSAJE-I THRU 8200-CARGAR-MENSAJE-F
035500     END-IF.
035600
035700 2200-VALIDAR-LIBRO-F. EXIT.
035800
035900*--------------------------------------------------------------
036000*    SWP-0247: SE CORRIGIO PARA QUE NO-ENCONTRADO TAMBIEN
036100*    DISPARE EL ERROR (ANTES SOLO LO HACIA INACTIVO = 'N').
036200 2300-VALIDAR-CONTRAP-I.
036300
036400     SET WS-CONTRAP-ENCONTRADA TO FALSE
036500     IF LK-CPM-CANT-CONTRAP > 0
036600        SEARCH ALL LK-CPM-CONTRAP-T
036700           AT END
036800              CONTINUE
036900           WHEN LK-CPM-COUNTERPARTY-ID-T (LK-CPM-IDX)
037000                                    = LK-TRH-COUNTERPARTY-ID
037100              IF LK-CPM-ACTIVE-FLAG-T (LK-CPM-IDX) = 'Y'
037200                 SET WS-CONTRAP-ENCONTRADA TO TRUE
037300              END-IF
037400        END-SEARCH
037500     END-IF
037600     IF NOT WS-CONTRAP-ENCONTRADA
037700        MOVE 'Counterparty does not exist or is inactive'
037800                                      TO WS-MENSAJE-ERROR
037900        PERFORM 8200-CARGAR-MENSAJE-I THRU 8200-CARGAR-MENSAJE-F
038000     END-IF.
038100
038200 2300-VALIDAR-CONTRAP-F. EXIT.
038300
038400*--------------------------------------------------------------
038500*    SWP-0309: LOOKUP DE OPERADOR (USER-MASTER) POR TRADER-ID.
038600 2400-VALIDAR-OPERADOR-I.
038700
038800     SET WS-OPERADOR-ENCONTRADO TO FALSE
038900     IF LK-USM-CANT-USUARIOS > 0
039000        SEARCH ALL LK-USM-USUARIO-T
039100           AT END
039200              CONTINUE
039300           WHEN LK-USM-USER-ID-T (LK-USM-IDX)
039400                                    = LK-TRH-TRADER-USER-ID
039500              IF LK-USM-ACTIVE-FLAG-T (LK-USM-IDX) = 'Y'
039600                 SET WS-OPERADOR-ENCONTRADO TO TRUE
039700              END-IF
039800        END-SEARCH
039900     END-IF
040000     IF NOT WS-OPERADOR-ENCONTRADO
040100        MOVE 'Trader user not found or inactive'
040200                                      TO WS-MENSAJE-ERROR
040300        PERFORM 8200-CARGAR-MENSAJE-I THRU 8200-CARGAR-MENSAJE-F
040400     END-IF.
040500
040600 2400-VALIDAR-OPERADOR-F. EXIT.
040700
040800*--------------------------------------------------------------
040900*    SWP-0355: AGREGA UN MENSAJE AL RESULTADO RESPETANDO EL
041000*    TOPE DE 10, SIN PERDER NUNCA EL CONTEO REAL DE ERRORES.
041100 8200-CARGAR-MENSAJE-I.
041200
041300     ADD 1 TO LK-VLR-ERROR-COUNT
041400     MOVE 'N' TO LK-VLR-VALID-FLAG
041500     IF WS-CARGADOS < 10
041600        ADD 1 TO WS-CARGADOS
041700        MOVE WS-MENSAJE-ERROR TO LK-VLR-ERROR-MSG (WS-CARGADOS)
041800     END-IF.
041900
042000 8200-CARGAR-MENSAJE-F. EXIT.
042100
042200*--------------------------------------------------------------
042300 9999-FINAL-I.
042400
042500     CONTINUE.
042600
042700 9999-FINAL-F. EXIT.
