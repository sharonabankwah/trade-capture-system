000100*////////////////// (CPTYMS) //////////////////////////////////
000200****************************************************************
000300*    TABLA CPTYMS                                              *
000400*    MAESTRO DE CONTRAPARTES (COUNTERPARTY) DE LA MESA         *
000500*    LARGO REGISTRO = 47 BYTES (45 DE CAMPOS + 2 DE FILLER)    *
000600*                                                              *
000700*    MISMA SUSTITUCION RELATIVA/SEARCH ALL QUE BOOKMS (VER     *
000800*    CP-BOOKMS) POR NO CONTAR CON SOPORTE ISAM EN ESTE BUILD.  *
000900****************************************************************
001000*
001100*    POSICION RELATIVA (1:9)   CODIGO DE CONTRAPARTE (CLAVE)
001200*    POSICION RELATIVA (10:35) NOMBRE DE CONTRAPARTE
001300*    POSICION RELATIVA (45:1)  INDICADOR ACTIVO (Y/N)
001350*    POSICION RELATIVA (46:2)  FILLER DE RESERVA
001400*
001500 01  CPM-REGISTRO.
001600     03  CPM-COUNTERPARTY-ID     PIC 9(09)    VALUE ZEROS.
001700     03  CPM-COUNTERPARTY-NAME   PIC X(35)    VALUE SPACES.
001800     03  CPM-ACTIVE-FLAG         PIC X(01)    VALUE 'N'.
001850     03  FILLER                  PIC X(02)    VALUE SPACES.
001900*
002000*    TABLA EN MEMORIA DEL MAESTRO DE CONTRAPARTES, CARGADA UNA
002100*    SOLA VEZ POR CORRIDA Y RECORRIDA CON SEARCH ALL.
002200 01  CPM-TABLA-MAESTRO.
002300     03  CPM-CANT-CONTRAP        PIC S9(04) COMP VALUE ZEROS.
002400     03  CPM-CONTRAP-T OCCURS 0 TO 5000 TIMES
002500                      DEPENDING ON CPM-CANT-CONTRAP
002600                      ASCENDING KEY IS CPM-COUNTERPARTY-ID-T
002700                      INDEXED BY CPM-IDX.
002800         05  CPM-COUNTERPARTY-ID-T    PIC 9(09).
002900         05  CPM-COUNTERPARTY-NAME-T  PIC X(35).
003000         05  CPM-ACTIVE-FLAG-T        PIC X(01).
