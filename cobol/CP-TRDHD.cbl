000100*////////////////// (TRDHD) ///////////////////////////////////
000200****************************************************************
000300*    LAYOUT TRDHD                                              *
000400*    CABECERA DE OPERACION DE SWAP DE TASA DE INTERES          *
000500*    LARGO REGISTRO = 141 BYTES (+ FILLER DE RESERVA)          *
000600*                                                              *
000700*    UNA CABECERA POR OPERACION; LAS DOS PATAS VIENEN EN EL    *
000800*    ARCHIVO TRDLG Y SE RELACIONAN POR TRH-TRADE-ID.           *
000900****************************************************************
001000*
001100*    POSICION RELATIVA (1:9)   IDENTIFICADOR UNICO DE OPERACION
001200*    POSICION RELATIVA (10:8)  FECHA DE CONCERTACION  (AAAAMMDD)
001300*    POSICION RELATIVA (18:8)  FECHA DE INICIO        (AAAAMMDD)
001400*    POSICION RELATIVA (26:8)  FECHA DE VENCIMIENTO   (AAAAMMDD)
001500*    POSICION RELATIVA (34:9)  CODIGO DE LIBRO (BOOK)
001600*    POSICION RELATIVA (43:35) NOMBRE DE LIBRO
001700*    POSICION RELATIVA (78:9)  CODIGO DE CONTRAPARTE
001800*    POSICION RELATIVA (87:35) NOMBRE DE CONTRAPARTE
001900*    POSICION RELATIVA (122:9) USUARIO OPERADOR (TRADER)
002000*    POSICION RELATIVA (131:10) ESTADO DE LA OPERACION
002100*    POSICION RELATIVA (141:1) CANTIDAD DE PATAS (DEBE SER 2)
002200*
002300 01  TRH-REGISTRO.
002400     03  TRH-TRADE-ID            PIC 9(09)    VALUE ZEROS.
002500     03  TRH-TRADE-DATE          PIC 9(08)    VALUE ZEROS.
002600     03  TRH-TRADE-DATE-R REDEFINES TRH-TRADE-DATE.
002700         05  TRH-TRADE-AAAA      PIC 9(04).
002800         05  TRH-TRADE-MM        PIC 9(02).
002900         05  TRH-TRADE-DD        PIC 9(02).
003000     03  TRH-START-DATE          PIC 9(08)    VALUE ZEROS.
003100*        LA FECHA SE REDEFINE EN COMPONENTES AAAA/MM/DD PARA
003200*        LOS CHEQUEOS DE CALENDARIO DE TRDCKVAL (VER 2100-).
003300     03  TRH-START-DATE-R REDEFINES TRH-START-DATE.
003400         05  TRH-START-AAAA      PIC 9(04).
003500         05  TRH-START-MM        PIC 9(02).
003600         05  TRH-START-DD        PIC 9(02).
003700     03  TRH-MATURITY-DATE       PIC 9(08)    VALUE ZEROS.
003800     03  TRH-MATURITY-DATE-R REDEFINES TRH-MATURITY-DATE.
003900         05  TRH-MATUR-AAAA      PIC 9(04).
004000         05  TRH-MATUR-MM        PIC 9(02).
004100         05  TRH-MATUR-DD        PIC 9(02).
004200     03  TRH-BOOK-ID             PIC 9(09)    VALUE ZEROS.
004300     03  TRH-BOOK-NAME           PIC X(35)    VALUE SPACES.
004400     03  TRH-COUNTERPARTY-ID     PIC 9(09)    VALUE ZEROS.
004500     03  TRH-COUNTERPARTY-NAME   PIC X(35)    VALUE SPACES.
004600     03  TRH-TRADER-USER-ID      PIC 9(09)    VALUE ZEROS.
004700     03  TRH-TRADE-STATUS        PIC X(10)    VALUE SPACES.
004800     03  TRH-LEG-COUNT           PIC 9(01)    VALUE ZEROS.
004900     03  FILLER                  PIC X(04)    VALUE SPACES.
