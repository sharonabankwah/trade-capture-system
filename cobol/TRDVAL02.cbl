000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRDVAL02.
000300 AUTHOR.        M PASTORINO.
000400 INSTALLATION.  MESA DE DERIVADOS - SWAPS DE TASA.
000500 DATE-WRITTEN.  1989-05-02.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - MESA DE DERIVADOS.
000800
000900****************************************************************
001000*    TRDVAL02                                                  *
001100*    ====================                                     *
001200*    VALIDACION RAPIDA DE CABECERA (SOLO FECHAS Y ESTADO DE    *
001300*    ENTIDADES), SIN CHEQUEO DE CONSISTENCIA DE PATAS. LA USA  *
001400*    EL SERVICIO DE VALIDACION EN LINEA CUANDO TODAVIA NO SE   *
001500*    GRABARON LAS DOS PATAS DE LA OPERACION.                   *
001600*                                                              *
001700*    NO ABRE TRDLGIN: LA RUTINA TRDCKVAL (COMPARTIDA CON       *
001800*    TRDVAL01) DEVUELVE EL RESULTADO TAL CUAL, SIN FUNDIR      *
001900*    ERRORES DE PATAS.                                         *
002000****************************************************************
002100*----------------------------------------------------------------*
002200* FECHA      | PROG. | TICKET    | DESCRIPCION                   *
002300*------------|-------|-----------|-------------------------------*
002400* 1989-05-02 | MPA   | SWP-0122  | ALTA DEL PROGRAMA             *
002500* 1990-09-05 | MPA   | SWP-0165  | SE AJUSTA AL NUEVO CORTE DE   *
002600*            |       |           | ANTIGUEDAD DE 30 DIAS DE      *
002700*            |       |           | TRDCKVAL                      *
002800* 1994-06-30 | MPA   | SWP-0309  | SE LLAMA A TRDCKVAL TAMBIEN   *
002900*            |       |           | PARA EL CHEQUEO DE OPERADOR   *
003000* 1998-11-02 | LMG   | Y2K-0041  | FECHA DE CORRIDA A 8 DIGITOS; *
003100*            |       |           | ACCEPT FROM DATE YYYYMMDD     *
003200* 1999-01-20 | LMG   | Y2K-0058  | PRUEBAS DE REGRESION Y2K      *
003300* 2004-10-27 | CFR   | SWP-0455  | REVISION GENERAL DE MENSAJES  *
003400*            |       |           | DE ERROR JUNTO CON TRDCKVAL   *
003500*----------------------------------------------------------------*
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASE-MINUSCULAS IS "abcdefghijklmnopqrstuvwxyz".
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TRADE-HEADER-FILE ASSIGN TO "TRDHDIN"
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS WS-FS-TRH.
005000     SELECT BOOK-MASTER-FILE ASSIGN TO "BOOKMSIN"
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS WS-FS-BKM.
005300     SELECT COUNTERPARTY-MASTER-FILE ASSIGN TO "CPTYMSIN"
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS WS-FS-CPM.
005600     SELECT USER-MASTER-FILE ASSIGN TO "USERMSIN"
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS WS-FS-USM.
005900     SELECT VALIDATION-RESULT-FILE ASSIGN TO "VALRSOUT"
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS WS-FS-VLR.
006200
006300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  TRADE-HEADER-FILE
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  FD-TRH-REGISTRO            PIC X(145).
007100
007200 FD  BOOK-MASTER-FILE
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  FD-BKM-REGISTRO            PIC X(47).
007600
007700 FD  COUNTERPARTY-MASTER-FILE
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  FD-CPM-REGISTRO            PIC X(47).
008100
008200 FD  USER-MASTER-FILE
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  FD-USM-REGISTRO            PIC X(37).
008600
008700 FD  VALIDATION-RESULT-FILE
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  FD-VLR-REGISTRO            PIC X(612).
009100
009200 WORKING-STORAGE SECTION.
009300*=======================*
009400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009500
009600*////////////////////////////////////////////////////////////
009700*     COPY CP-TRDHD.
009800 01  TRH-REGISTRO.
009900     03  TRH-TRADE-ID            PIC 9(09)    VALUE ZEROS.
010000     03  TRH-TRADE-DATE          PIC 9(08)    VALUE ZEROS.
010100     03  TRH-TRADE-DATE-R REDEFINES TRH-TRADE-DATE.
010200         05  TRH-TRADE-AAAA      PIC 9(04).
010300         05  TRH-TRADE-MM        PIC 9(02).
010400         05  TRH-TRADE-DD        PIC 9(02).
010500     03  TRH-START-DATE          PIC 9(08)    VALUE ZEROS.
010600     03  TRH-START-DATE-R REDEFINES TRH-START-DATE.
010700         05  TRH-START-AAAA      PIC 9(04).
010800         05  TRH-START-MM        PIC 9(02).
010900         05  TRH-START-DD        PIC 9(02).
011000     03  TRH-MATURITY-DATE       PIC 9(08)    VALUE ZEROS.
011100     03  TRH-MATURITY-DATE-R REDEFINES TRH-MATURITY-DATE.
011200         05  TRH-MATUR-AAAA      PIC 9(04).
011300         05  TRH-MATUR-MM        PIC 9(02).
011400         05  TRH-MATUR-DD        PIC 9(02).
011500     03  TRH-BOOK-ID             PIC 9(09)    VALUE ZEROS.
011600     03  TRH-BOOK-NAME           PIC X(35)    VALUE SPACES.
011700     03  TRH-COUNTERPARTY-ID     PIC 9(09)    VALUE ZEROS.
011800     03  TRH-COUNTERPARTY-NAME   PIC X(35)    VALUE SPACES.
011900     03  TRH-TRADER-USER-ID      PIC 9(09)    VALUE ZEROS.
012000     03  TRH-TRADE-STATUS        PIC X(10)    VALUE SPACES.
012100     03  TRH-LEG-COUNT           PIC 9(01)    VALUE ZEROS.
012200     03  FILLER                  PIC X(04)    VALUE SPACES.
012300*////////////////////////////////////////////////////////////
012400
012500*////////////////////////////////////////////////////////////
012600*     COPY CP-BOOKMS.
012700 01  BKM-REGISTRO.
012800     03  BKM-BOOK-ID             PIC 9(09)    VALUE ZEROS.
012900     03  BKM-BOOK-NAME           PIC X(35)    VALUE SPACES.
012950     03  BKM-ACTIVE-FLAG         PIC X(01)    VALUE 'N'.
012960     03  FILLER                  PIC X(02)    VALUE SPACES.
013100 01  BKM-TABLA-MAESTRO.
013200     03  BKM-CANT-LIBROS         PIC S9(04) COMP VALUE ZEROS.
013300     03  BKM-LIBRO-T OCCURS 0 TO 5000 TIMES
013400                     DEPENDING ON BKM-CANT-LIBROS
013500                     ASCENDING KEY IS BKM-BOOK-ID-T
013600                     INDEXED BY BKM-IDX.
013700         05  BKM-BOOK-ID-T       PIC 9(09).
013800         05  BKM-BOOK-NAME-T     PIC X(35).
013900         05  BKM-ACTIVE-FLAG-T   PIC X(01).
014000*////////////////////////////////////////////////////////////
014100
014200*////////////////////////////////////////////////////////////
014300*     COPY CP-CPTYMS.
014400 01  CPM-REGISTRO.
014500     03  CPM-COUNTERPARTY-ID     PIC 9(09)    VALUE ZEROS.
014600     03  CPM-COUNTERPARTY-NAME   PIC X(35)    VALUE SPACES.
014650     03  CPM-ACTIVE-FLAG         PIC X(01)    VALUE 'N'.
014660     03  FILLER                  PIC X(02)    VALUE SPACES.
014800 01  CPM-TABLA-MAESTRO.
014900     03  CPM-CANT-CONTRAP        PIC S9(04) COMP VALUE ZEROS.
015000     03  CPM-CONTRAP-T OCCURS 0 TO 5000 TIMES
015100                      DEPENDING ON CPM-CANT-CONTRAP
015200                      ASCENDING KEY IS CPM-COUNTERPARTY-ID-T
015300                      INDEXED BY CPM-IDX.
015400         05  CPM-COUNTERPARTY-ID-T    PIC 9(09).
015500         05  CPM-COUNTERPARTY-NAME-T  PIC X(35).
015600         05  CPM-ACTIVE-FLAG-T        PIC X(01).
015700*////////////////////////////////////////////////////////////
015800
015900*////////////////////////////////////////////////////////////
016000*     COPY CP-USERMS.
016100 01  USM-REGISTRO.
016200     03  USM-USER-ID             PIC 9(09)    VALUE ZEROS.
016300     03  USM-USER-LOGIN-ID       PIC X(12)    VALUE SPACES.
016400     03  USM-USER-TYPE           PIC X(14)    VALUE SPACES.
016500     03  USM-ACTIVE-FLAG         PIC X(01)    VALUE 'N'.
016600     03  FILLER                  PIC X(01)    VALUE SPACES.
016700 01  USM-TABLA-MAESTRO.
016800     03  USM-CANT-USUARIOS       PIC S9(04) COMP VALUE ZEROS.
016900     03  USM-USUARIO-T OCCURS 0 TO 5000 TIMES
017000                      DEPENDING ON USM-CANT-USUARIOS
017100                      ASCENDING KEY IS USM-USER-ID-T
017200                      INDEXED BY USM-IDX.
017300         05  USM-USER-ID-T       PIC 9(09).
017400         05  USM-USER-LOGIN-T    PIC X(12).
017500         05  USM-USER-TYPE-T     PIC X(14).
017600         05  USM-ACTIVE-FLAG-T   PIC X(01).
017700*////////////////////////////////////////////////////////////
017800
017900*////////////////////////////////////////////////////////////
018000*     COPY CP-VALRS.
018100 01  VLR-REGISTRO.
018200     03  VLR-TRADE-ID            PIC 9(09)    VALUE ZEROS.
018300     03  VLR-VALID-FLAG          PIC X(01)    VALUE 'Y'.
018400     03  VLR-ERROR-COUNT         PIC 9(02)    VALUE ZEROS.
018500     03  VLR-ERROR-MSG           PIC X(60)
018600                                 OCCURS 10 TIMES
018700                                 INDEXED BY VLR-IDX.
018800 01  WS-VLR-CARGADOS             PIC S9(04) COMP VALUE ZEROS.
018900*////////////////////////////////////////////////////////////
019000
019100*----------- INDICADORES DE ESTADO DE ARCHIVO ------------------
019200 01  WS-AREA-FILE-STATUS.
019300     03  WS-FS-TRH               PIC X(02)   VALUE '00'.
019400     03  WS-FS-BKM               PIC X(02)   VALUE '00'.
019500     03  WS-FS-CPM               PIC X(02)   VALUE '00'.
019600     03  WS-FS-USM               PIC X(02)   VALUE '00'.
019700     03  WS-FS-VLR               PIC X(02)   VALUE '00'.
019800     03  FILLER                  PIC X(06)   VALUE SPACES.
019900
020000*----------- SWITCHES DE FIN DE ARCHIVO -------------------------
020100 01  WS-SWITCHES-EOF.
020200     03  WS-SW-TRH               PIC X       VALUE 'N'.
020300         88  WS-FIN-TRH                      VALUE 'Y'.
020400     03  WS-SW-BKM               PIC X       VALUE 'N'.
020500         88  WS-FIN-BKM                      VALUE 'Y'.
020600     03  WS-SW-CPM               PIC X       VALUE 'N'.
020700         88  WS-FIN-CPM                      VALUE 'Y'.
020800     03  WS-SW-USM               PIC X       VALUE 'N'.
020900         88  WS-FIN-USM                      VALUE 'Y'.
021000     03  FILLER                  PIC X(05)   VALUE SPACES.
021100
021200*----------- FECHA DE CORRIDA (PARAMETRO) -----------------------
021300*    Y2K-0041: IDEM TRDVAL01, 8 DIGITOS DESDE EL RELOJ.
021400 01  WS-RUN-DATE                 PIC 9(08)    VALUE ZEROS.
021500
021600*----------- CONTADORES DE TRABAJO (TODOS COMP) ------------------
021700 77  WS-CANT-PROCESADAS          PIC S9(07) COMP VALUE ZEROS.
021800 77  WS-CANT-CON-ERROR           PIC S9(07) COMP VALUE ZEROS.
021900
022000 77  WS-CANT-EDIT                PIC ZZZZZZ9.
022100
022200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
022300
022400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022500 PROCEDURE DIVISION.
022600
022700 MAIN-PROGRAM-I.
022800
022900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
023000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
023100                             UNTIL WS-FIN-TRH
023200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
023300
023400 MAIN-PROGRAM-F. GOBACK.
023500
023600*--------------------------------------------------------------
023700 1000-INICIO-I.
023800
023900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
024000
024100     OPEN INPUT  TRADE-HEADER-FILE
024200     IF WS-FS-TRH NOT = '00'
024300        DISPLAY '* ERROR EN OPEN TRDHDIN    = ' WS-FS-TRH
024400        MOVE 9999 TO RETURN-CODE
024500        SET WS-FIN-TRH TO TRUE
024600     END-IF
024700
024800     OPEN OUTPUT VALIDATION-RESULT-FILE
024900     IF WS-FS-VLR NOT = '00'
025000        DISPLAY '* ERROR EN OPEN VALRSOUT   = ' WS-FS-VLR
025100        MOVE 9999 TO RETURN-CODE
025200        SET WS-FIN-TRH TO TRUE
025300     END-IF
025400
025500     PERFORM 1200-CARGAR-LIBROS-I      THRU 1200-CARGAR-LIBROS-F
025600     PERFORM 1210-CARGAR-CONTRAPARTES-I
025700                            THRU 1210-CARGAR-CONTRAPARTES-F
025800     PERFORM 1220-CARGAR-OPERADORES-I
025900                            THRU 1220-CARGAR-OPERADORES-F
026000
026100     IF RETURN-CODE = ZEROS
026200        PERFORM 2500-LEER-TRH-I THRU 2500-LEER-TRH-F
026300     END-IF.
026400
026500 1000-INICIO-F. EXIT.
026600
026700*--------------------------------------------------------------
026800 1200-CARGAR-LIBROS-I.
026900
027000     OPEN INPUT BOOK-MASTER-FILE
027100     IF WS-FS-BKM NOT = '00'
027200        DISPLAY '* ERROR EN OPEN BOOKMSIN   = ' WS-FS-BKM
027300        MOVE 9999 TO RETURN-CODE
027400        SET WS-FIN-TRH TO TRUE
027500     ELSE
027600        PERFORM 1205-LEER-LIBRO-I THRU 1205-LEER-LIBRO-F
027700                UNTIL WS-FIN-BKM
027800        CLOSE BOOK-MASTER-FILE
027900     END-IF.
028000
028100 1200-CARGAR-LIBROS-F. EXIT.
028200
028300 1205-LEER-LIBRO-I.
028400
028500     READ BOOK-MASTER-FILE INTO BKM-REGISTRO
028600     EVALUATE WS-FS-BKM
028700        WHEN '00'
028800           ADD 1 TO BKM-CANT-LIBROS
028900           MOVE BKM-BOOK-ID
029000                TO BKM-BOOK-ID-T (BKM-CANT-LIBROS)
029100           MOVE BKM-BOOK-NAME
029200                TO BKM-BOOK-NAME-T (BKM-CANT-LIBROS)
029300           MOVE BKM-ACTIVE-FLAG
029400                TO BKM-ACTIVE-FLAG-T (BKM-CANT-LIBROS)
029500        WHEN '10'
029600           SET WS-FIN-BKM TO TRUE
029700        WHEN OTHER
029800           DISPLAY '* ERROR EN LECTURA BOOKMSIN = ' WS-FS-BKM
029900           MOVE 9999 TO RETURN-CODE
030000           SET WS-FIN-BKM TO TRUE
030100     END-EVALUATE.
030200
030300 1205-LEER-LIBRO-F. EXIT.
030400
030500*--------------------------------------------------------------
030600 1210-CARGAR-CONTRAPARTES-I.
030700
030800     OPEN INPUT COUNTERPARTY-MASTER-FILE
030900     IF WS-FS-CPM NOT = '00'
031000        DISPLAY '* ERROR EN OPEN CPTYMSIN   = ' WS-FS-CPM
031100        MOVE 9999 TO RETURN-CODE
031200        SET WS-FIN-TRH TO TRUE
031300     ELSE
031400        PERFORM 1215-LEER-CONTRAP-I THRU 1215-LEER-CONTRAP-F
031500                UNTIL WS-FIN-CPM
031600        CLOSE COUNTERPARTY-MASTER-FILE
031700     END-IF.
031800
031900 1210-CARGAR-CONTRAPARTES-F. EXIT.
032000
032100 1215-LEER-CONTRAP-I.
032200
032300     READ COUNTERPARTY-MASTER-FILE INTO CPM-REGISTRO
032400     EVALUATE WS-FS-CPM
032500        WHEN '00'
032600           ADD 1 TO CPM-CANT-CONTRAP
032700           MOVE CPM-COUNTERPARTY-ID
032800                TO CPM-COUNTERPARTY-ID-T (CPM-CANT-CONTRAP)
032900           MOVE CPM-COUNTERPARTY-NAME
033000                TO CPM-COUNTERPARTY-NAME-T (CPM-CANT-CONTRAP)
033100           MOVE CPM-ACTIVE-FLAG
033200                TO CPM-ACTIVE-FLAG-T (CPM-CANT-CONTRAP)
033300        WHEN '10'
033400           SET WS-FIN-CPM TO TRUE
033500        WHEN OTHER
033600           DISPLAY '* ERROR EN LECTURA CPTYMSIN = ' WS-FS-CPM
033700           MOVE 9999 TO RETURN-CODE
033800           SET WS-FIN-CPM TO TRUE
033900     END-EVALUATE.
034000
034100 1215-LEER-CONTRAP-F. EXIT.
034200
034300*--------------------------------------------------------------
034400 1220-CARGAR-OPERADORES-I.
034500
034600     OPEN INPUT USER-MASTER-FILE
034700     IF WS-FS-USM NOT = '00'
034800        DISPLAY '* ERROR EN OPEN USERMSIN   = ' WS-FS-USM
034900        MOVE 9999 TO RETURN-CODE
035000        SET WS-FIN-TRH TO TRUE
035100     ELSE
035200        PERFORM 1225-LEER-OPERADOR-I THRU 1225-LEER-OPERADOR-F
035300                UNTIL WS-FIN-USM
035400        CLOSE USER-MASTER-FILE
035500     END-IF.
035600
035700 1220-CARGAR-OPERADORES-F. EXIT.
035800
035900 1225-LEER-OPERADOR-I.
036000
036100     READ USER-MASTER-FILE INTO USM-REGISTRO
036200     EVALUATE WS-FS-USM
036300        WHEN '00'
036400           ADD 1 TO USM-CANT-USUARIOS
036500           MOVE USM-USER-ID
036600                TO USM-USER-ID-T (USM-CANT-USUARIOS)
036700           MOVE USM-USER-LOGIN-ID
036800                TO USM-USER-LOGIN-T (USM-CANT-USUARIOS)
036900           MOVE USM-USER-TYPE
037000                TO USM-USER-TYPE-T (USM-CANT-USUARIOS)
037100           MOVE USM-ACTIVE-FLAG
037200                TO USM-ACTIVE-FLAG-T (USM-CANT-USUARIOS)
037300        WHEN '10'
037400           SET WS-FIN-USM TO TRUE
037500        WHEN OTHER
037600           DISPLAY '* ERROR EN LECTURA USERMSIN = ' WS-FS-USM
037700           MOVE 9999 TO RETURN-CODE
037800           SET WS-FIN-USM TO TRUE
037900     END-EVALUATE.
038000
038100 1225-LEER-OPERADOR-F. EXIT.
038200
038300*--------------------------------------------------------------
038400*    SWP-0122: NO SE LLAMA A LA VALIDACION DE PATAS: ESTE
038500*    SERVICIO SE INVOCA ANTES DE QUE EXISTAN LAS DOS PATAS.
038600 2000-PROCESO-I.
038700
038800     CALL 'TRDCKVAL' USING WS-RUN-DATE
038900                            TRH-REGISTRO
039000                            BKM-TABLA-MAESTRO
039100                            CPM-TABLA-MAESTRO
039200                            USM-TABLA-MAESTRO
039300                            VLR-REGISTRO
039400
039500     ADD 1 TO WS-CANT-PROCESADAS
039600     IF VLR-VALID-FLAG = 'N'
039700        ADD 1 TO WS-CANT-CON-ERROR
039800     END-IF
039900
040000     PERFORM 8500-ESCRIBIR-RESULTADO-I
040100                            THRU 8500-ESCRIBIR-RESULTADO-F
040200
040300     PERFORM 2500-LEER-TRH-I THRU 2500-LEER-TRH-F.
040400
040500 2000-PROCESO-F. EXIT.
040600
040700*--------------------------------------------------------------
040800 2500-LEER-TRH-I.
040900
041000     READ TRADE-HEADER-FILE INTO TRH-REGISTRO
041100     EVALUATE WS-FS-TRH
041200        WHEN '00'
041300           CONTINUE
041400        WHEN '10'
041500           SET WS-FIN-TRH TO TRUE
041600        WHEN OTHER
041700           DISPLAY '* ERROR EN LECTURA TRDHDIN = ' WS-FS-TRH
041800           MOVE 9999 TO RETURN-CODE
041900           SET WS-FIN-TRH TO TRUE
042000     END-EVALUATE.
042100
042200 2500-LEER-TRH-F. EXIT.
042300
042400*--------------------------------------------------------------
042500 8500-ESCRIBIR-RESULTADO-I.
042600
042700     MOVE SPACES       TO FD-VLR-REGISTRO
042800     MOVE VLR-REGISTRO TO FD-VLR-REGISTRO
042900     WRITE FD-VLR-REGISTRO
043000     IF WS-FS-VLR NOT = '00'
043100        DISPLAY '* ERROR EN ESCRITURA VALRSOUT = ' WS-FS-VLR
043200        MOVE 9999 TO RETURN-CODE
043300     END-IF.
043400
043500 8500-ESCRIBIR-RESULTADO-F. EXIT.
043600
043700*--------------------------------------------------------------
043800 9999-FINAL-I.
043900
044000     CLOSE TRADE-HEADER-FILE
044100           VALIDATION-RESULT-FILE
044200
044300     DISPLAY ' '
044400     MOVE WS-CANT-PROCESADAS TO WS-CANT-EDIT
044500     DISPLAY 'OPERACIONES PROCESADAS:      ' WS-CANT-EDIT
044600     MOVE WS-CANT-CON-ERROR  TO WS-CANT-EDIT
044700     DISPLAY 'OPERACIONES CON ERROR:       ' WS-CANT-EDIT.
044800
044900 9999-FINAL-F. EXIT.
