000100*////////////////// (TRDLG) ///////////////////////////////////
000200****************************************************************
000300*    LAYOUT TRDLG                                              *
000400*    PATA (LEG) DE OPERACION DE SWAP DE TASA DE INTERES        *
000500*    LARGO REGISTRO = 61 BYTES (52 DE CAMPOS DE PATA + 9 DE    *
000600*    LA CLAVE DE ENLACE TRL-TRADE-ID)                          *
000700*                                                              *
000800*    DOS REGISTROS POR OPERACION (TRL-LEG-SEQ-NO 1 Y 2),       *
000900*    ENLAZADOS A TRDHD POR TRH-TRADE-ID / TRL-TRADE-ID.        *
001000****************************************************************
001100*
001200*    POSICION RELATIVA (1:9)   TRADE-ID (CLAVE DE ENLACE)
001300*    POSICION RELATIVA (10:1)  NUMERO DE PATA (1 O 2)
001400*    POSICION RELATIVA (11:4)  INDICADOR PAGA/RECIBE
001500*    POSICION RELATIVA (15:8)  TIPO DE PATA (FIXED/FLOATING)
001600*    POSICION RELATIVA (23:9)  TASA FIJA (SIGNADA, 6 DECIMALES)
001700*    POSICION RELATIVA (32:12) NOMBRE DE INDICE FLOTANTE
001800*    POSICION RELATIVA (44:15) NOCIONAL (SIGNADO, 2 DECIMALES)
001900*    POSICION RELATIVA (59:3)  FILLER DE RESERVA
002000*
002050*    SWP-0467: RATE Y NOTIONAL QUEDAN EN DISPLAY (NO COMP-3).
002060*    EL ARCHIVO DE PATAS ES LINE SEQUENTIAL, NO EL RELATIVO/VSAM
002070*    DE LOS PROGRAMAS DE CUENTA CORRIENTE DE DONDE SE TOMO LA
002080*    COSTUMBRE DE EMPAQUETAR SALDOS; UN READ INTO SOBRE UN
002090*    ARCHIVO DE TEXTO ES UN MOVE ALFANUMERICO BYTE A BYTE, Y
002095*    COMP-3 ROMPE ESE MOVE (5 Y 8 BYTES EMPAQUETADOS DONDE EL
002096*    REGISTRO DE TEXTO TRAE 9 Y 15 BYTES DE DIGITOS).
002100 01  TRL-REGISTRO.
002200     03  TRL-TRADE-ID            PIC 9(09)      VALUE ZEROS.
002300     03  TRL-LEG-SEQ-NO          PIC 9(01)      VALUE ZEROS.
002400     03  TRL-PAY-RECEIVE-FLAG    PIC X(04)      VALUE SPACES.
002500     03  TRL-LEG-TYPE            PIC X(08)      VALUE SPACES.
002800     03  TRL-RATE                PIC S9(03)V9(06)
002900                                                  VALUE ZEROS.
003000     03  TRL-INDEX-NAME          PIC X(12)      VALUE SPACES.
003100     03  TRL-NOTIONAL            PIC S9(13)V99
003200                                                  VALUE ZEROS.
003300     03  FILLER                  PIC X(03)      VALUE SPACES.
