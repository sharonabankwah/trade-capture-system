000100*////////////////// (USERMS) //////////////////////////////////
000200****************************************************************
000300*    TABLA USERMS                                              *
000400*    MAESTRO DE USUARIOS (OPERADORES DE MESA) DEL SISTEMA      *
000500*    LARGO REGISTRO = 37 BYTES                                 *
000600*                                                              *
000700*    MISMA SUSTITUCION RELATIVA/SEARCH ALL QUE BOOKMS/CPTYMS.  *
000800*    SE ACCEDE TANTO POR USM-USER-ID-T (VALIDACION DE ENTIDAD, *
000900*    TRDCKVAL) COMO POR USM-USER-LOGIN-T (CONTROL DE PRIVILEGIO
001000*    DE TRDPRIV), POR LO QUE SE MANTIENEN LOS DOS INDICES.     *
001100****************************************************************
001200*
001300*    POSICION RELATIVA (1:9)   CODIGO DE USUARIO (CLAVE)
001400*    POSICION RELATIVA (10:12) LOGIN DE USUARIO
001500*    POSICION RELATIVA (22:14) TIPO DE USUARIO
001600*    POSICION RELATIVA (36:1)  INDICADOR ACTIVO (Y/N)
001700*    POSICION RELATIVA (37:1)  FILLER DE RELLENO A 37 BYTES
001800*
001900 01  USM-REGISTRO.
002000     03  USM-USER-ID             PIC 9(09)    VALUE ZEROS.
002100     03  USM-USER-LOGIN-ID       PIC X(12)    VALUE SPACES.
002200     03  USM-USER-TYPE           PIC X(14)    VALUE SPACES.
002300     03  USM-ACTIVE-FLAG         PIC X(01)    VALUE 'N'.
002400     03  FILLER                  PIC X(01)    VALUE SPACES.
002500*
002600*    TABLA EN MEMORIA DEL MAESTRO DE USUARIOS.  BKM-IDX-style
002700*    INDICE POR USM-USER-ID-T PARA TRDCKVAL; TRDPRIV LA VUELVE A
002800*    CARGAR CON SU PROPIA COPIA Y LA RECORRE POR LOGIN.
002900 01  USM-TABLA-MAESTRO.
003000     03  USM-CANT-USUARIOS       PIC S9(04) COMP VALUE ZEROS.
003100     03  USM-USUARIO-T OCCURS 0 TO 5000 TIMES
003200                      DEPENDING ON USM-CANT-USUARIOS
003300                      ASCENDING KEY IS USM-USER-ID-T
003400                      INDEXED BY USM-IDX.
003500         05  USM-USER-ID-T       PIC 9(09).
003600         05  USM-USER-LOGIN-T    PIC X(12).
003700         05  USM-USER-TYPE-T     PIC X(14).
003800         05  USM-ACTIVE-FLAG-T   PIC X(01).
