000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRDPRIV.
000300 AUTHOR.        R QUINTEROS.
000400 INSTALLATION.  MESA DE DERIVADOS - SWAPS DE TASA.
000500 DATE-WRITTEN.  1991-11-08.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - MESA DE DERIVADOS.
000800
000900****************************************************************
001000*    TRDPRIV                                                  *
001100*    ====================                                     *
001200*    RUTINA COMUN DE AUTORIZACION: DADO UN USUARIO (LOGIN),    *
001300*    UNA OPERACION (VIEW/AMEND/CREATE/DELETE) Y LA OPERACION   *
001400*    DE SWAP SOBRE LA QUE SE QUIERE ACTUAR, DEVUELVE UN        *
001500*    INDICADOR Y/N DE SI EL USUARIO ESTA AUTORIZADO.           *
001600*                                                              *
001700*    NO GRABA NINGUN ARCHIVO: ES UNA GUARDA QUE SE LLAMA ANTES *
001800*    DE LAS OPERACIONES DE ALTA/BAJA/MODIFICACION/CONSULTA,    *
001900*    QUE QUEDAN FUERA DEL ALCANCE DE ESTE SISTEMA.             *
002000*                                                              *
002100*    CARGA SU PROPIA COPIA DEL MAESTRO DE OPERADORES EN CADA   *
002200*    LLAMADA (NO COMPARTE LA TABLA CON TRDVAL01/TRDVAL02/      *
002300*    TRDCKVAL): ES UNA RUTINA AUTONOMA, AL ESTILO PGMRUCAF.    *
002400****************************************************************
002500*----------------------------------------------------------------*
002600* FECHA      | PROG. | TICKET    | DESCRIPCION                   *
002700*------------|-------|-----------|-------------------------------*
002800* 1991-11-08 | RQT   | SWP-0211  | ALTA DEL PROGRAMA             *
002900* 1993-03-22 | RQT   | SWP-0266  | SE ACLARA QUE SUPERUSER       *
003000*            |       |           | AUTORIZA CUALQUIER OPERACION  *
003100* 1997-07-09 | LMG   | SWP-0361  | SE AGREGA EL TIPO MO COMO     *
003200*            |       |           | SINONIMO DE MIDDLE_OFFICE     *
003300* 1999-01-20 | LMG   | Y2K-0058  | PRUEBAS DE REGRESION Y2K      *
003400* 2004-10-27 | CFR   | SWP-0455  | REVISION GENERAL DE MENSAJES  *
003500*            |       |           | DE ERROR JUNTO CON TRDCKVAL   *
003600*----------------------------------------------------------------*
003700
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS CLASE-MINUSCULAS IS "abcdefghijklmnopqrstuvwxyz".
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT USER-MASTER-FILE ASSIGN TO "USERMSIN"
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS WS-FS-USM.
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  USER-MASTER-FILE
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORDING MODE IS F.
005900 01  FD-USM-REGISTRO            PIC X(37).
006000
006100 WORKING-STORAGE SECTION.
006200*=======================*
006300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006400
006500*////////////////////////////////////////////////////////////
006600*     COPY CP-USERMS.
006700 01  USM-REGISTRO.
006800     03  USM-USER-ID             PIC 9(09)    VALUE ZEROS.
006900     03  USM-USER-LOGIN-ID       PIC X(12)    VALUE SPACES.
007000     03  USM-USER-TYPE           PIC X(14)    VALUE SPACES.
007100     03  USM-ACTIVE-FLAG         PIC X(01)    VALUE 'N'.
007200     03  FILLER                  PIC X(01)    VALUE SPACES.
007300 01  USM-TABLA-MAESTRO.
007400     03  USM-CANT-USUARIOS       PIC S9(04) COMP VALUE ZEROS.
007450     03  FILLER                  PIC X(02)       VALUE SPACES.
007500     03  USM-USUARIO-T OCCURS 0 TO 5000 TIMES
007600                      DEPENDING ON USM-CANT-USUARIOS
007700                      ASCENDING KEY IS USM-USER-ID-T
007800                      INDEXED BY USM-IDX.
007900         05  USM-USER-ID-T       PIC 9(09).
008000         05  USM-USER-LOGIN-T    PIC X(12).
008100         05  USM-USER-TYPE-T     PIC X(14).
008200         05  USM-ACTIVE-FLAG-T   PIC X(01).
008300*////////////////////////////////////////////////////////////
008400
008500*----------- INDICADORES DE ESTADO DE ARCHIVO ------------------
008600 01  WS-AREA-FILE-STATUS.
008700     03  WS-FS-USM               PIC X(02)   VALUE '00'.
008800     03  FILLER                  PIC X(08)   VALUE SPACES.
008900
009000*----------- SWITCHES ----------------------------------------
009100 01  WS-SWITCHES.
009200     03  WS-SW-USM               PIC X       VALUE 'N'.
009300         88  WS-FIN-USM                      VALUE 'Y'.
009400     03  WS-SW-USUARIO           PIC X       VALUE 'N'.
009500         88  WS-USUARIO-ENCONTRADO           VALUE 'Y'.
009600     03  WS-SW-OPERADOR-TRADE    PIC X       VALUE 'N'.
009700         88  WS-OPERADOR-TRADE-ENCONTRADO    VALUE 'Y'.
009800     03  FILLER                  PIC X(05)   VALUE SPACES.
009900
010000*----------- AREAS DE TRABAJO DE LA AUTORIZACION --------------
010100 01  WS-AREA-AUTORIZACION.
010200     03  WS-TIPO-USUARIO         PIC X(14)   VALUE SPACES.
010300     03  WS-TIPO-MAYUS           PIC X(14)   VALUE SPACES.
010400     03  WS-LOGIN-MAYUS          PIC X(12)   VALUE SPACES.
010500     03  WS-OPER-MAYUS           PIC X(10)   VALUE SPACES.
010600     03  WS-LOGIN-TRADE          PIC X(12)   VALUE SPACES.
010700     03  WS-LOGIN-TRADE-MAYUS    PIC X(12)   VALUE SPACES.
010800     03  FILLER                  PIC X(04)   VALUE SPACES.
010900
011000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011100
011200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011300 LINKAGE SECTION.
011400
011500*    COMUNICACION CON EL PROGRAMA LLAMADOR, AL ESTILO DE
011600*    LK-COMUNICACION DE PGMRUCAF: SOLO SE REDECLARAN LOS
011700*    CAMPOS, SIN VALUE, MISMOS NOMBRES QUE EN WORKING-STORAGE
011800*    DEL LLAMADOR (MAS LA CABECERA DE LA OPERACION EN CURSO).
011900 01  LK-USER-LOGIN-ID            PIC X(12).
012000 01  LK-OPERATION                PIC X(10).
012100
012200 01  LK-TRH-REGISTRO.
012300     03  LK-TRH-TRADE-ID            PIC 9(09).
012400     03  LK-TRH-TRADE-DATE          PIC 9(08).
012500     03  LK-TRH-TRADE-DATE-R REDEFINES LK-TRH-TRADE-DATE.
012600         05  LK-TRH-TRADE-AAAA      PIC 9(04).
012700         05  LK-TRH-TRADE-MM        PIC 9(02).
012800         05  LK-TRH-TRADE-DD        PIC 9(02).
012900     03  LK-TRH-START-DATE          PIC 9(08).
013000     03  LK-TRH-START-DATE-R REDEFINES LK-TRH-START-DATE.
013100         05  LK-TRH-START-AAAA      PIC 9(04).
013200         05  LK-TRH-START-MM        PIC 9(02).
013300         05  LK-TRH-START-DD        PIC 9(02).
013400     03  LK-TRH-MATURITY-DATE       PIC 9(08).
013500     03  LK-TRH-MATURITY-DATE-R REDEFINES LK-TRH-MATURITY-DATE.
013600         05  LK-TRH-MATUR-AAAA      PIC 9(04).
013700         05  LK-TRH-MATUR-MM        PIC 9(02).
013800         05  LK-TRH-MATUR-DD        PIC 9(02).
013900     03  LK-TRH-BOOK-ID             PIC 9(09).
014000     03  LK-TRH-BOOK-NAME           PIC X(35).
014100     03  LK-TRH-COUNTERPARTY-ID     PIC 9(09).
014200     03  LK-TRH-COUNTERPARTY-NAME   PIC X(35).
014300     03  LK-TRH-TRADER-USER-ID      PIC 9(09).
014400     03  LK-TRH-TRADE-STATUS        PIC X(10).
014500     03  LK-TRH-LEG-COUNT           PIC 9(01).
014600     03  FILLER                     PIC X(04).
014700
014800 01  LK-AUTORIZADO                  PIC X(01).
014900
015000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015100 PROCEDURE DIVISION USING LK-USER-LOGIN-ID
015200                           LK-OPERATION
015300                           LK-TRH-REGISTRO
015400                           LK-AUTORIZADO.
015500
015600 MAIN-PROGRAM-I.
015700
015800     MOVE 'N' TO LK-AUTORIZADO
015900     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
016000     PERFORM 2000-AUTORIZAR-I THRU 2000-AUTORIZAR-F
016100     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
016200
016300 MAIN-PROGRAM-F. GOBACK.
016400
016500*--------------------------------------------------------------
016600*    SWP-0211: CARGA EL MAESTRO DE OPERADORES EN MEMORIA PARA
016700*    ESTA LLAMADA (VER COMENTARIO DEL BANNER DE MAS ARRIBA).
016800 1000-INICIO-I.
016900
017000     MOVE ZEROS TO USM-CANT-USUARIOS
017100     OPEN INPUT USER-MASTER-FILE
017200     IF WS-FS-USM NOT = '00'
017300        DISPLAY '* ERROR EN OPEN USERMSIN   = ' WS-FS-USM
017400     ELSE
017500        PERFORM 1005-LEER-OPERADOR-I THRU 1005-LEER-OPERADOR-F
017600                UNTIL WS-FIN-USM
017700        CLOSE USER-MASTER-FILE
017800     END-IF.
017900
018000 1000-INICIO-F. EXIT.
018100
018200 1005-LEER-OPERADOR-I.
018300
018400     READ USER-MASTER-FILE INTO USM-REGISTRO
018500     EVALUATE WS-FS-USM
018600        WHEN '00'
018700           ADD 1 TO USM-CANT-USUARIOS
018800           MOVE USM-USER-ID
018900                TO USM-USER-ID-T (USM-CANT-USUARIOS)
019000           MOVE USM-USER-LOGIN-ID
019100                TO USM-USER-LOGIN-T (USM-CANT-USUARIOS)
019200           MOVE USM-USER-TYPE
019300                TO USM-USER-TYPE-T (USM-CANT-USUARIOS)
019400           MOVE USM-ACTIVE-FLAG
019500                TO USM-ACTIVE-FLAG-T (USM-CANT-USUARIOS)
019600        WHEN '10'
019700           SET WS-FIN-USM TO TRUE
019800        WHEN OTHER
019900           DISPLAY '* ERROR EN LECTURA USERMSIN = ' WS-FS-USM
020000           SET WS-FIN-USM TO TRUE
020100     END-EVALUATE.
020200
020300 1005-LEER-OPERADOR-F. EXIT.
020400
020500*--------------------------------------------------------------
020600*    SWP-0211: SI FALTA ALGUN DATO DE ENTRADA, NO AUTORIZA.
020700 2000-AUTORIZAR-I.
020800
020900     IF LK-USER-LOGIN-ID = SPACES
021000        OR LK-OPERATION = SPACES
021100        OR LK-TRH-TRADE-ID = ZEROS
021200        CONTINUE
021300     ELSE
021400        MOVE SPACES TO WS-LOGIN-MAYUS WS-OPER-MAYUS
021500        MOVE LK-USER-LOGIN-ID TO WS-LOGIN-MAYUS
021600        MOVE LK-OPERATION     TO WS-OPER-MAYUS
021700        INSPECT WS-LOGIN-MAYUS
021800                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
021900                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022000        INSPECT WS-OPER-MAYUS
022100                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
022200                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022300
022400        PERFORM 2100-BUSCAR-USUARIO-I THRU 2100-BUSCAR-USUARIO-F
022500
022600        IF WS-USUARIO-ENCONTRADO AND WS-TIPO-USUARIO NOT = SPACES
022700           PERFORM 2200-EVALUAR-TIPO-I THRU 2200-EVALUAR-TIPO-F
022800        END-IF
022900     END-IF.
023000
023100 2000-AUTORIZAR-F. EXIT.
023200
023300*--------------------------------------------------------------
023400*    SWP-0211: BUSQUEDA DEL OPERADOR POR LOGIN. LA TABLA ESTA
023500*    ORDENADA POR USM-USER-ID-T, NO POR LOGIN, ASI QUE SE
023600*    RECORRE CON SEARCH SECUENCIAL (NO SEARCH ALL).
023700 2100-BUSCAR-USUARIO-I.
023800
023900     SET WS-USUARIO-ENCONTRADO TO FALSE
024000     SET USM-IDX TO 1
024100     SEARCH USM-USUARIO-T
024200        AT END
024300           CONTINUE
024400        WHEN USM-USER-LOGIN-T (USM-IDX) = LK-USER-LOGIN-ID
024500           SET WS-USUARIO-ENCONTRADO TO TRUE
024600           MOVE USM-USER-TYPE-T (USM-IDX) TO WS-TIPO-USUARIO
024700     END-SEARCH.
024800
024900 2100-BUSCAR-USUARIO-F. EXIT.
025000
025100*--------------------------------------------------------------
025200*    SWP-0266/SWP-0361: SEGUN EL TIPO DE OPERADOR, AUTORIZA O
025300*    NO LA OPERACION PEDIDA.
025400 2200-EVALUAR-TIPO-I.
025500
025600     MOVE SPACES TO WS-TIPO-MAYUS
025700     MOVE WS-TIPO-USUARIO TO WS-TIPO-MAYUS
025800     INSPECT WS-TIPO-MAYUS
025900             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
026000                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026100
026200     EVALUATE TRUE
026300        WHEN WS-TIPO-MAYUS = 'SUPERUSER'
026400           MOVE 'Y' TO LK-AUTORIZADO
026500        WHEN WS-TIPO-MAYUS = 'TRADER_SALES'
026600           PERFORM 2300-BUSCAR-OPERADOR-I
026700                               THRU 2300-BUSCAR-OPERADOR-F
026800           IF WS-OPERADOR-TRADE-ENCONTRADO
026900              AND WS-LOGIN-TRADE-MAYUS = WS-LOGIN-MAYUS
027000              MOVE 'Y' TO LK-AUTORIZADO
027100           END-IF
027200        WHEN WS-TIPO-MAYUS = 'MO'
027300             OR WS-TIPO-MAYUS = 'MIDDLE_OFFICE'
027400           IF WS-OPER-MAYUS = 'AMEND' OR WS-OPER-MAYUS = 'VIEW'
027500              MOVE 'Y' TO LK-AUTORIZADO
027600           END-IF
027700        WHEN WS-TIPO-MAYUS = 'SUPPORT'
027800           IF WS-OPER-MAYUS = 'VIEW'
027900              MOVE 'Y' TO LK-AUTORIZADO
028000           END-IF
028100        WHEN OTHER
028200           CONTINUE
028300     END-EVALUATE.
028400
028500 2200-EVALUAR-TIPO-F. EXIT.
028600
028700*--------------------------------------------------------------
028800*    SWP-0211: BUSQUEDA DEL OPERADOR (TRADER) DE LA OPERACION
028900*    POR SU USER-ID; LA TABLA SI ESTA ORDENADA POR ESA CLAVE,
029000*    ASI QUE AQUI SI SE USA SEARCH ALL (BINARIA).
029100 2300-BUSCAR-OPERADOR-I.
029200
029300     SET WS-OPERADOR-TRADE-ENCONTRADO TO FALSE
029400     MOVE SPACES TO WS-LOGIN-TRADE WS-LOGIN-TRADE-MAYUS
029500     SEARCH ALL USM-USUARIO-T
029600        AT END
029700           CONTINUE
029800        WHEN USM-USER-ID-T (USM-IDX) = LK-TRH-TRADER-USER-ID
029900           SET WS-OPERADOR-TRADE-ENCONTRADO TO TRUE
030000           MOVE USM-USER-LOGIN-T (USM-IDX) TO WS-LOGIN-TRADE
030100     END-SEARCH
030200
030300     IF WS-OPERADOR-TRADE-ENCONTRADO
030400        MOVE WS-LOGIN-TRADE TO WS-LOGIN-TRADE-MAYUS
030500        INSPECT WS-LOGIN-TRADE-MAYUS
030600                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
030700                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030800     END-IF.
030900
031000 2300-BUSCAR-OPERADOR-F. EXIT.
031100
031200*--------------------------------------------------------------
031300 9999-FINAL-I.
031400
031500     CONTINUE.
031600
031700 9999-FINAL-F. EXIT.
