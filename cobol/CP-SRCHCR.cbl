000100*////////////////// (SRCHCR) //////////////////////////////////
000200****************************************************************
000300*    LAYOUT SRCHCR                                             *
000400*    CRITERIOS DE BUSQUEDA MULTIPLE SOBRE EL LIBRO DE          *
000500*    OPERACIONES CAPTURADAS                                    *
000600*    LARGO REGISTRO = 115 BYTES (113 DE CRITERIOS + 2 DE       *
000650*    FILLER DE RESERVA)                                        *
000700*                                                              *
000800*    UN SOLO REGISTRO POR CORRIDA. CUALQUIER CRITERIO EN       *
000900*    BLANCO/CERO SE CONSIDERA "NO INFORMADO" Y NO RESTRINGE    *
001000*    LA BUSQUEDA (VER TRDSRCH1 2000-EVALUAR-CRITERIOS).        *
001100****************************************************************
001200*
001300*    POSICION RELATIVA (1:35)   CONTRAPARTE (SUBCADENA, SIN
001400*                               DISTINGUIR MAYUS/MINUS)
001500*    POSICION RELATIVA (36:35)  LIBRO (SUBCADENA, IDEM)
001600*    POSICION RELATIVA (71:9)   USUARIO OPERADOR (EXACTO)
001700*    POSICION RELATIVA (80:10)  ESTADO DE OPERACION (EXACTO)
001800*    POSICION RELATIVA (90:8)   FECHA DE OPERACION (EXACTA)
001900*    POSICION RELATIVA (98:8)   FECHA INICIO DESDE (RANGO)
002000*    POSICION RELATIVA (106:8)  FECHA VENCIMIENTO HASTA (RANGO)
002050*    POSICION RELATIVA (114:2)  FILLER DE RESERVA
002100*
002200 01  SRC-REGISTRO.
002300     03  SRC-COUNTERPARTY-NAME   PIC X(35)    VALUE SPACES.
002400     03  SRC-BOOK-NAME           PIC X(35)    VALUE SPACES.
002500     03  SRC-TRADER-USER-ID      PIC 9(09)    VALUE ZEROS.
002600     03  SRC-TRADE-STATUS        PIC X(10)    VALUE SPACES.
002700     03  SRC-TRADE-DATE          PIC 9(08)    VALUE ZEROS.
002800     03  SRC-TRADE-START-DATE    PIC 9(08)    VALUE ZEROS.
002900     03  SRC-TRADE-MATURITY-DATE PIC 9(08)    VALUE ZEROS.
003000     03  FILLER                  PIC X(02)    VALUE SPACES.
